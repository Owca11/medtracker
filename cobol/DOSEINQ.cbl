000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOSEINQ.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/17/90.
000600 DATE-COMPILED. 04/17/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          EXPECTED-DOSE-COUNT INQUIRY.  EACH CARD ON DOSECTL
001300*          NAMES ONE MEDICATION KEY AND A NUMBER OF DAYS; THE
001400*          STEP ANSWERS HOW MANY DOSES ARE EXPECTED OVER THAT
001500*          MANY DAYS, GIVEN THE MEDICATION'S PRESCRIBED-PER-DAY
001600*          COUNT ON MEDMSTR-FILE.  THE ARITHMETIC ITSELF IS DONE
001700*          BY THE SHARED SUBPROGRAM ADHCALC (REQUEST TYPE 'E') SO
001800*          IT STAYS IDENTICAL TO THE EXPECTED-DOSE FIGURE ADHRPT
001900*          PRINTS ON THE PERIOD COLUMNS.
002000*
002100*          THE DAYS FIELD IS EDITED HERE BEFORE THE CALL --
002200*          BLANK, NON-NUMERIC, OR ZERO-OR-LESS ARE THREE
002300*          DIFFERENT REJECTIONS, EACH WITH ITS OWN WORDING, PER
002400*          CR-0583.  AN UNKNOWN MEDICATION KEY IS REJECTED THE
002500*          SAME WAY DOSEEDIT AND NOTEUPD REJECT ONE -- 'MEDICATION
002600*          DOES NOT EXIST.' -- SO ALL THREE PROGRAMS SPEAK OF A
002700*          BAD KEY IN THE SAME WORDS.
002800*
002900*          ONE RESULT LINE IS WRITTEN PER CARD, EITHER THE ANSWER
003000*          OR THE REJECTION REASON; A BAD CARD NEVER STOPS THE
003100*          CARDS BEHIND IT, AND NEVER ABENDS THE STEP.
003200****************************************************************
003300
003400*    CHANGE LOG
003500*    ----------
003600*    DATE     BY    TICKET    DESCRIPTION
003700*    -------- ----- --------- ------------------------------------
003800*    04/17/90 JS    INITIAL   ORIGINAL CODING.
003900*    08/09/91 LKM   CR-0442   DAYS FIELD WIDENED FROM 3 TO 5 DIGITS
004000*                             TO MATCH THE OTHER CONTROL CARDS.
004100*    02/02/93 DJT   CR-0583   SPLIT THE OLD SINGLE 'BAD DAYS' ERROR
004200*                             INTO THREE WORDINGS -- MISSING, NOT
004300*                             NUMERIC, AND NOT POSITIVE -- SO THE
004400*                             RESULT LINE NAMES THE ACTUAL PROBLEM.
004500*    11/30/95 RPK   CR-0549   ZERO CARDS PROCESSED IS A VALID
004600*                             TRAILER COUNT, NOT AN ERROR.
004700*    01/08/98 DJT   CR-0659   Y2K -- CONFIRMED NO DATE FIELD ON THE
004800*                             CONTROL CARD OR THE RESULT LINE IS
004900*                             AFFECTED BY THE CENTURY BOUNDARY; NO
005000*                             CHANGE REQUIRED.
005100*    09/20/99 LKM   CR-0705   Y2K FOLLOW-UP -- CONFIRMED RUN-DATE ON
005200*                             THE HEADER LINE PRINTS CORRECTLY PAST
005300*                             1999; NO CHANGE REQUIRED.
005400*    06/25/02 RPK   CR-0818   RESULT LINE NOW SHOWS THE MEDICATION
005500*                             NAME ALONGSIDE THE KEY.
005600*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES, COUNTERS AND
005700*                             THE RUN-DATE AREA RE-CAST AS STANDALONE
005800*                             77-LEVEL ITEMS PER SHOP STANDARD; NO
005900*                             FUNCTIONAL CHANGE.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.
006600     C01 IS NEXT-PAGE.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT DOSECTL-FILE
007400     ASSIGN TO UT-S-DOSECTL
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS CFCODE.
007700
007800     SELECT MEDMSTR-FILE
007900     ASSIGN TO UT-S-MEDMSTR
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS MFCODE.
008200
008300     SELECT DOSEINQ-FILE
008400     ASSIGN TO UT-S-DOSEINQ
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                  PIC X(130).
009700
009800*ONE CARD PER INQUIRY -- MEDICATION KEY AND THE DAYS TEXT, AS
009900*KEYED.  NEITHER FIELD IS EDITED HERE; 300-EDIT-DAYS AND
010000*400-LOOKUP-MEDICATION DECIDE WHETHER THE CARD CAN BE ANSWERED.
010100 FD  DOSECTL-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 20 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS FD-DOSECTL-REC.
010700 01  FD-DOSECTL-REC               PIC X(20).
010800
010900*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE FOR THE
011000*KEYED SEARCH ON EACH CARD.
011100 FD  MEDMSTR-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 42 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FD-MEDMSTR-REC.
011700 01  FD-MEDMSTR-REC               PIC X(42).
011800
011900*THE INQUIRY RESULT LISTING, 132 BYTES -- HEADER, ONE RESULT
012000*LINE PER CARD, TRAILER.
012100 FD  DOSEINQ-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FD-DOSEINQ-REC.
012700 01  FD-DOSEINQ-REC               PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  CFCODE                  PIC X(02).
013300     05  MFCODE                  PIC X(02).
013400         88  NO-MORE-MEDMSTR  VALUE "10".
013500     05  OFCODE                  PIC X(02).
013600
013700*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
013800 COPY MEDMSTR.
013900
014000*THE CONTROL CARD -- MEDICATION KEY, THEN AN OPTIONAL SIGN AND
014100*THE DAYS DIGITS.  CTL-DAYS-TEXT REDEFINES THE SIGN-PLUS-DIGITS
014200*GROUP SO A WHOLLY BLANK FIELD IS ONE SIMPLE SPACES TEST.
014300 01  WS-CONTROL-REC.
014400     05  CTL-MED-KEY             PIC X(05).
014500     05  CTL-MED-KEY-N REDEFINES CTL-MED-KEY
014600                                 PIC 9(05).
014700     05  CTL-DAYS-GROUP.
014800         10  CTL-DAYS-SIGN       PIC X(01).
014900         10  CTL-DAYS-DIGITS     PIC X(05).
015000     05  CTL-DAYS-TEXT REDEFINES CTL-DAYS-GROUP
015100                                 PIC X(06).
015200     05  FILLER                 PIC X(09).
015300
015400 01  WS-DAYS-WORK.
015500     05  WS-DAYS-MAG             PIC 9(05).
015600     05  WS-DAYS-NUM             PIC S9(05) COMP.
015700
015800 01  WS-EXP-DOSES                PIC 9(05).
015900 01  WS-REJECT-REASON            PIC X(50).
016000
016100 77  WS-RUN-DATE                 PIC 9(06).
016200 01  WS-RUN-DATE-R.
016300     05  WS-RUN-YY               PIC 9(02).
016400     05  WS-RUN-MM               PIC 9(02).
016500     05  WS-RUN-DD               PIC 9(02).
016600
016700 01  WS-RUN-DATE-DISPLAY.
016800     05  WS-RDY-MM               PIC 9(02).
016900     05  FILLER                  PIC X(01) VALUE "/".
017000     05  WS-RDY-DD               PIC 9(02).
017100     05  FILLER                  PIC X(01) VALUE "/".
017200     05  WS-RDY-YY               PIC 9(02).
017300
017400 01  WS-DISPLAY-DATE             PIC 9(08).
017500 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
017600     05  WS-DISP-YYYY             PIC 9(04).
017700     05  WS-DISP-MM               PIC 9(02).
017800     05  WS-DISP-DD               PIC 9(02).
017900
018000 01  WS-RESULT-LINE.
018100     05  FILLER                  PIC X(01) VALUE SPACES.
018200     05  DTL-MED-ID              PIC ZZZZ9.
018300     05  FILLER                  PIC X(02) VALUE SPACES.
018400     05  DTL-MED-NAME            PIC X(30).
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600     05  DTL-DAYS                PIC ZZZZ9.
018700     05  FILLER                  PIC X(02) VALUE SPACES.
018800     05  DTL-EXP-DOSES           PIC ZZZZ9.
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  DTL-STATUS              PIC X(50).
019100     05  FILLER                  PIC X(28) VALUE SPACES.
019200
019300 01  WS-HEADER-LINE.
019400     05  FILLER                  PIC X(01) VALUE SPACES.
019500     05  HDR-TITLE               PIC X(32) VALUE
019600             "EXPECTED-DOSE INQUIRY RESULTS -".
019700     05  FILLER                  PIC X(01) VALUE SPACES.
019800     05  HDR-RUN-DATE-TITLE      PIC X(10) VALUE
019900             "RUN DATE -".
020000     05  HDR-RUN-DATE            PIC X(08).
020100     05  FILLER                  PIC X(80) VALUE SPACES.
020200
020300 01  WS-TRAILER-LINE.
020400     05  FILLER                  PIC X(01) VALUE SPACES.
020500     05  TRL-TITLE               PIC X(20) VALUE
020600             "CARDS PROCESSED -- ".
020700     05  TRL-RECORD-COUNT        PIC ZZZ,ZZ9.
020800     05  FILLER                  PIC X(104) VALUE SPACES.
020900
021000 77  RECORDS-READ                PIC 9(07) COMP.
021100 77  RECORDS-WRITTEN             PIC 9(07) COMP.
021200 77  WS-RETURN-CD                PIC 9(04) COMP.
021300
021400 77  MORE-MEDMSTR-SW             PIC X(01) VALUE "Y".
021500 77  MORE-DOSECTL-SW             PIC X(01) VALUE "Y".
021600 77  WS-INQUIRY-REJECT-SW        PIC X(01) VALUE "N".
021700     88  INQUIRY-REJECTED        VALUE "Y".
021800
021900*ADH-CALC-REC MIRRORS ADHCALC'S LINKAGE RECORD FIELD FOR FIELD --
022000*THIS PROGRAM ONLY EVER SENDS REQUEST TYPE 'E'.
022100 01  WS-ADH-CALC-REC.
022200     05  ADH-REQUEST-TYPE        PIC X(01).
022300         88  ADH-CALC-LIFETIME   VALUE "L".
022400         88  ADH-CALC-EXPECTED   VALUE "E".
022500         88  ADH-CALC-PERIOD     VALUE "P".
022600     05  ADH-TOTAL-LOGS          PIC 9(07).
022700     05  ADH-TAKEN-LOGS          PIC 9(07).
022800     05  ADH-DAYS                PIC S9(07).
022900     05  ADH-PER-DAY             PIC S9(04).
023000     05  ADH-PERIOD-START        PIC 9(08).
023100     05  ADH-PERIOD-END          PIC 9(08).
023200     05  ADH-PERIOD-TAKEN        PIC 9(07).
023300     05  ADH-RATE                PIC 9(03)V9(02).
023400     05  ADH-EXP-DOSES           PIC 9(05).
023500     05  ADH-PERIOD-EXP-DOSES    PIC 9(05).
023600     05  ADH-REJECT-REASON       PIC X(40).
023700     05  FILLER                  PIC X(08).
023800
023900 COPY ABENDREC.
024000
024100 PROCEDURE DIVISION.
024200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024300     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
024400         UNTIL MORE-MEDMSTR-SW = "N".
024500     PERFORM 100-MAINLINE THRU 100-EXIT.
024600     PERFORM 900-CLEANUP THRU 900-EXIT.
024700     MOVE ZERO TO RETURN-CODE.
024800     GOBACK.
024900
025000*---------------------------------------------------------------
025100*000-HOUSEKEEPING -- OPEN FILES, SET TODAY'S DATE FOR THE HEADER.
025200*---------------------------------------------------------------
025300 000-HOUSEKEEPING.
025400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025500     DISPLAY "******** BEGIN JOB DOSEINQ ********".
025600     OPEN INPUT  DOSECTL-FILE, MEDMSTR-FILE.
025700     OPEN OUTPUT DOSEINQ-FILE, SYSOUT.
025800     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, WS-RETURN-CD.
025900     MOVE ZERO TO MED-TAB-COUNT.
026000     ACCEPT WS-RUN-DATE FROM DATE.
026100     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
026200     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
026300     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
026400     MOVE WS-RUN-MM TO WS-RDY-MM.
026500     MOVE WS-RUN-DD TO WS-RDY-DD.
026600     MOVE WS-RUN-YY TO WS-RDY-YY.
026700 000-EXIT.
026800     EXIT.
026900
027000*---------------------------------------------------------------
027100*050-LOAD-MEDMSTR-TABLE -- SAME SHOP-STANDARD TABLE LOAD USED BY
027200*DOSEEDIT, DOSELIST, NOTESRCH, AND ADHRPT.
027300*---------------------------------------------------------------
027400 050-LOAD-MEDMSTR-TABLE.
027500     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
027600     READ MEDMSTR-FILE INTO MEDMSTR-REC
027700         AT END
027800         MOVE "N" TO MORE-MEDMSTR-SW
027900         GO TO 050-EXIT
028000     END-READ.
028100
028200     ADD +1 TO MED-TAB-COUNT.
028300     MOVE MED-ID        TO MED-TAB-ID       (MED-TAB-COUNT).
028400     MOVE MED-NAME       TO MED-TAB-NAME     (MED-TAB-COUNT).
028500     MOVE MED-DOSAGE-MG  TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
028600     MOVE MED-PER-DAY    TO MED-TAB-PER-DAY  (MED-TAB-COUNT).
028700 050-EXIT.
028800     EXIT.
028900
029000*---------------------------------------------------------------
029100*100-MAINLINE -- ONE RESULT LINE PER CARD ON DOSECTL; A BAD CARD
029200*NEVER STOPS THE CARDS BEHIND IT.
029300*---------------------------------------------------------------
029400 100-MAINLINE.
029500     MOVE "100-MAINLINE" TO PARA-NAME.
029600     PERFORM 750-WRITE-HEADER THRU 750-EXIT.
029700     PERFORM 200-PROCESS-ONE-INQUIRY THRU 200-EXIT
029800         UNTIL MORE-DOSECTL-SW = "N".
029900     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
030000 100-EXIT.
030100     EXIT.
030200
030300*---------------------------------------------------------------
030400*200-PROCESS-ONE-INQUIRY -- READ ONE CARD, EDIT IT, ANSWER IT.
030500*---------------------------------------------------------------
030600 200-PROCESS-ONE-INQUIRY.
030700     MOVE "200-PROCESS-ONE-INQUIRY" TO PARA-NAME.
030800     READ DOSECTL-FILE INTO WS-CONTROL-REC
030900         AT END
031000         MOVE "N" TO MORE-DOSECTL-SW
031100         GO TO 200-EXIT
031200     END-READ.
031300
031400     ADD +1 TO RECORDS-READ.
031500     MOVE SPACES TO WS-REJECT-REASON.
031600     MOVE "N" TO WS-INQUIRY-REJECT-SW.
031700     MOVE ZERO TO WS-EXP-DOSES.
031800
031900     PERFORM 300-EDIT-DAYS THRU 300-EXIT.
032000     IF NOT INQUIRY-REJECTED
032100         PERFORM 400-LOOKUP-MEDICATION THRU 400-EXIT.
032200     IF NOT INQUIRY-REJECTED
032300         PERFORM 500-CALL-EXPECTED-CALC THRU 500-EXIT.
032400
032500     IF INQUIRY-REJECTED
032600         PERFORM 770-WRITE-ERROR-LINE THRU 770-EXIT
032700     ELSE
032800         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
032900 200-EXIT.
033000     EXIT.
033100
033200*---------------------------------------------------------------
033300*300-EDIT-DAYS -- BLANK, NON-NUMERIC, AND ZERO-OR-LESS ARE THREE
033400*SEPARATE REJECTIONS, TESTED IN THAT ORDER (CR-0583).
033500*---------------------------------------------------------------
033600 300-EDIT-DAYS.
033700     MOVE "300-EDIT-DAYS" TO PARA-NAME.
033800     IF CTL-DAYS-TEXT = SPACES
033900         SET INQUIRY-REJECTED TO TRUE
034000         MOVE "Query parameter 'days' is required." TO
034100             WS-REJECT-REASON
034200         GO TO 300-EXIT.
034300
034400     IF (CTL-DAYS-SIGN NOT = SPACE AND CTL-DAYS-SIGN NOT = "-")
034500             OR CTL-DAYS-DIGITS NOT NUMERIC
034600         SET INQUIRY-REJECTED TO TRUE
034700         MOVE "Days must be a valid integer." TO WS-REJECT-REASON
034800         GO TO 300-EXIT.
034900
035000     MOVE CTL-DAYS-DIGITS TO WS-DAYS-MAG.
035100     IF CTL-DAYS-SIGN = "-"
035200         COMPUTE WS-DAYS-NUM = ZERO - WS-DAYS-MAG
035300     ELSE
035400         MOVE WS-DAYS-MAG TO WS-DAYS-NUM.
035500
035600     IF WS-DAYS-NUM NOT > ZERO
035700         SET INQUIRY-REJECTED TO TRUE
035800         MOVE "Days must be a positive integer greater than zero."
035900             TO WS-REJECT-REASON.
036000 300-EXIT.
036100     EXIT.
036200
036300*---------------------------------------------------------------
036400*400-LOOKUP-MEDICATION -- SEARCH ALL OF MEDMSTR-TABLE; AN UNKNOWN
036500*KEY IS REJECTED THE SAME WAY DOSEEDIT AND NOTEUPD REJECT ONE.
036600*---------------------------------------------------------------
036700 400-LOOKUP-MEDICATION.
036800     MOVE "400-LOOKUP-MEDICATION" TO PARA-NAME.
036900     SET MED-TAB-IDX TO 1.
037000     SET MED-TAB-SAVE-IDX TO ZERO.
037100     SEARCH ALL MED-TAB-ENTRY
037200         WHEN MED-TAB-ID (MED-TAB-IDX) = CTL-MED-KEY-N
037300             SET MED-TAB-SAVE-IDX TO MED-TAB-IDX.
037400
037500     IF MED-TAB-SAVE-IDX = ZERO
037600         SET INQUIRY-REJECTED TO TRUE
037700         MOVE "Medication does not exist." TO WS-REJECT-REASON.
037800 400-EXIT.
037900     EXIT.
038000
038100*---------------------------------------------------------------
038200*500-CALL-EXPECTED-CALC -- ADHCALC REQUEST 'E'; ITS OWN SCHEDULE-
038300*POSITIVE GUARD IS A SECOND, RARER LINE OF DEFENSE (PER-DAY ON
038400*THE MEDICATION ITSELF COULD STILL BE ZERO).
038500*---------------------------------------------------------------
038600 500-CALL-EXPECTED-CALC.
038700     MOVE "500-CALL-EXPECTED-CALC" TO PARA-NAME.
038800     MOVE SPACES TO WS-ADH-CALC-REC.
038900     SET ADH-CALC-EXPECTED TO TRUE.
039000     MOVE WS-DAYS-NUM TO ADH-DAYS.
039100     MOVE MED-TAB-PER-DAY (MED-TAB-SAVE-IDX) TO ADH-PER-DAY.
039200     CALL "ADHCALC" USING WS-ADH-CALC-REC, WS-RETURN-CD.
039300
039400     IF WS-RETURN-CD NOT = ZERO
039500         SET INQUIRY-REJECTED TO TRUE
039600         MOVE ADH-REJECT-REASON TO WS-REJECT-REASON
039700     ELSE
039800         MOVE ADH-EXP-DOSES TO WS-EXP-DOSES.
039900 500-EXIT.
040000     EXIT.
040100
040200*---------------------------------------------------------------
040300*700-WRITE-DETAIL-LINE / 770-WRITE-ERROR-LINE -- THE ANSWER OR
040400*THE REASON IT COULD NOT BE ANSWERED, ONE LINE PER CARD.
040500*---------------------------------------------------------------
040600 700-WRITE-DETAIL-LINE.
040700     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
040800     MOVE SPACES TO WS-RESULT-LINE.
040900     MOVE CTL-MED-KEY-N TO DTL-MED-ID.
041000     MOVE MED-TAB-NAME (MED-TAB-SAVE-IDX) TO DTL-MED-NAME.
041100     MOVE WS-DAYS-NUM TO DTL-DAYS.
041200     MOVE WS-EXP-DOSES TO DTL-EXP-DOSES.
041300     MOVE "OK" TO DTL-STATUS.
041400     WRITE FD-DOSEINQ-REC FROM WS-RESULT-LINE.
041500     ADD +1 TO RECORDS-WRITTEN.
041600 700-EXIT.
041700     EXIT.
041800
041900 770-WRITE-ERROR-LINE.
042000     MOVE "770-WRITE-ERROR-LINE" TO PARA-NAME.
042100     MOVE SPACES TO WS-RESULT-LINE.
042200     IF CTL-MED-KEY-N NUMERIC
042300         MOVE CTL-MED-KEY-N TO DTL-MED-ID.
042400     MOVE "--" TO DTL-MED-NAME.
042500     MOVE WS-REJECT-REASON TO DTL-STATUS.
042600     WRITE FD-DOSEINQ-REC FROM WS-RESULT-LINE.
042700     ADD +1 TO RECORDS-WRITTEN.
042800 770-EXIT.
042900     EXIT.
043000
043100*---------------------------------------------------------------
043200*750-WRITE-HEADER / 760-WRITE-TRAILER -- REPORT BANNER AND
043300*RECORD-COUNT TRAILER.
043400*---------------------------------------------------------------
043500 750-WRITE-HEADER.
043600     MOVE "750-WRITE-HEADER" TO PARA-NAME.
043700     MOVE WS-RUN-DATE-DISPLAY TO HDR-RUN-DATE.
043800     WRITE FD-DOSEINQ-REC FROM WS-HEADER-LINE.
043900 750-EXIT.
044000     EXIT.
044100
044200 760-WRITE-TRAILER.
044300     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
044400     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
044500     WRITE FD-DOSEINQ-REC FROM WS-TRAILER-LINE.
044600 760-EXIT.
044700     EXIT.
044800
044900*---------------------------------------------------------------
045000*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
045100*---------------------------------------------------------------
045200 900-CLEANUP.
045300     MOVE "900-CLEANUP" TO PARA-NAME.
045400     CLOSE MEDMSTR-FILE, DOSEINQ-FILE, SYSOUT.
045500     DISPLAY "** CARDS READ       **" RECORDS-READ.
045600     DISPLAY "** RESULT LINES WRITTEN **" RECORDS-WRITTEN.
045700     DISPLAY "******** NORMAL END OF JOB DOSEINQ ********".
045800 900-EXIT.
045900     EXIT.
046000
046100*---------------------------------------------------------------
046200*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
046300*---------------------------------------------------------------
046400 1000-ABEND-RTN.
046500     WRITE SYSOUT-REC FROM ABEND-REC.
046600     DISPLAY "*** ABNORMAL END OF JOB DOSEINQ ***" UPON CONSOLE.
046700     DIVIDE ZERO-VAL INTO ONE-VAL.
