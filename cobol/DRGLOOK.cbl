000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DRGLOOK.
000300 AUTHOR. R. KOVACH.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 05/21/90.
000600 DATE-COMPILED. 05/21/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          DRUG-REFERENCE NAME LOOKUP.  EACH CARD ON DRUGCTL NAMES
001300*          ONE DRUG; THE STEP ANSWERS WITH THE GENERIC NAME AND
001400*          MANUFACTURER CARRIED ON DRUGREF-FILE.  THIS STEP USED
001500*          TO CALL OUT TO THE VENDOR'S ON-LINE DRUG DATABASE FOR
001600*          EVERY CARD; CR-0520 REPLACED THAT CALL WITH A LOCAL
001700*          REFERENCE FILE, LOADED COMPLETE AT STEP START, SO THE
001800*          STEP NO LONGER DEPENDS ON THE VENDOR LINE BEING UP.
001900*
002000*          A BLANK NAME ON THE CARD IS REJECTED OUTRIGHT.  WHEN
002100*          THE SAME SEARCH NAME APPEARS ON DRUGREF-FILE MORE THAN
002200*          ONCE, THE FIRST ENTRY LOADED WINS -- THE TABLE IS
002300*          SCANNED IN LOAD ORDER, NOT RE-SORTED.  A MISSING GENERIC
002400*          NAME FALLS BACK TO THE NAME AS KEYED; A MISSING
002500*          MANUFACTURER FALLS BACK TO THE LITERAL 'UNKNOWN'.
002600*
002700*          ONE RESULT LINE IS WRITTEN PER CARD; A BAD OR UNKNOWN
002800*          NAME NEVER STOPS THE CARDS BEHIND IT.
002900****************************************************************
003000
003100*    CHANGE LOG
003200*    ----------
003300*    DATE     BY    TICKET    DESCRIPTION
003400*    -------- ----- --------- ------------------------------------
003500*    05/21/90 RPK   INITIAL   ORIGINAL CODING -- VENDOR ON-LINE
003600*                             LOOKUP VIA THE NIGHTLY EXTRACT FEED.
003700*    08/09/91 LKM   CR-0442   MANUFACTURER COLUMN ADDED TO THE
003800*                             RESULT LINE.
003900*    02/02/93 DJT   CR-0520   REPLACED THE VENDOR ON-LINE CALL WITH
004000*                             A LOCAL DRUGREF-FILE LOADED COMPLETE
004100*                             AT STEP START -- THE STEP NO LONGER
004200*                             ABENDS WHEN THE VENDOR LINE IS DOWN.
004300*    11/30/95 RPK   CR-0549   ZERO CARDS PROCESSED IS A VALID
004400*                             TRAILER COUNT, NOT AN ERROR.
004500*    01/08/98 DJT   CR-0659   Y2K -- CONFIRMED NOTHING ON THIS STEP
004600*                             CARRIES A DATE FIELD; NO CHANGE
004700*                             REQUIRED.
004800*    06/25/02 RPK   CR-0818   RESULT LINE NOW SHOWS THE SEARCH NAME
004900*                             AS KEYED ALONGSIDE THE ANSWER.
005000*    03/14/07 LKM   CR-0861   A DRUGREF-FILE READ ERROR NOW ANSWERS
005100*                             EVERY CARD WITH 'OPENFDA API ERROR:'
005200*                             AND THE FILE STATUS CODE, INSTEAD OF
005300*                             FALLING THROUGH TO 'NO RESULTS FOUND'.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DRUGCTL-FILE
006800     ASSIGN TO UT-S-DRUGCTL
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS CFCODE.
007100
007200     SELECT DRUGREF-FILE
007300     ASSIGN TO UT-S-DRUGREF
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS RFCODE.
007600
007700     SELECT DRUGRPT-FILE
007800     ASSIGN TO UT-S-DRUGRPT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                  PIC X(130).
009100
009200*ONE CARD PER LOOKUP -- THE DRUG NAME AS KEYED.  NOT EDITED
009300*HERE; 200-PROCESS-ONE-REQUEST REJECTS A BLANK NAME OUTRIGHT.
009400 FD  DRUGCTL-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FD-DRUGCTL-REC.
010000 01  FD-DRUGCTL-REC               PIC X(30).
010100
010200*DRUG-REFERENCE, LOADED COMPLETE INTO DRUGREF-TABLE FOR THE NAME
010300*SEARCH ON EACH CARD.
010400 FD  DRUGREF-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 90 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-DRUGREF-REC.
011000 01  FD-DRUGREF-REC               PIC X(90).
011100
011200*THE LOOKUP RESULT LISTING, 132 BYTES -- HEADER, ONE RESULT LINE
011300*PER CARD, TRAILER.
011400 FD  DRUGRPT-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 132 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS FD-DRUGRPT-REC.
012000 01  FD-DRUGRPT-REC               PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  CFCODE                  PIC X(02).
012600     05  RFCODE                  PIC X(02).
012700         88  NO-MORE-DRUGREF  VALUE "10".
012800         88  DRUGREF-READ-OK  VALUE "00".
012900     05  OFCODE                  PIC X(02).
013000
013100*COPY DRUGREF BRINGS IN DRUGREF-REC AND DRUGREF-TABLE.
013200 COPY DRUGREF.
013300
013400 01  WS-CONTROL-REC.
013500     05  CTL-DRUG-NAME            PIC X(30).
013600 01  WS-CONTROL-REC-ALT REDEFINES WS-CONTROL-REC
013700                                  PIC X(30).
013800
013900 01  WS-SCAN-WORK.
014000     05  WS-SCAN-IDX              PIC 9(05) COMP.
014100     05  WS-SAVE-IDX              PIC 9(05) COMP.
014200
014300 01  WS-RESULT-NAME               PIC X(30).
014400 01  WS-RESULT-NAME-ALT REDEFINES WS-RESULT-NAME
014500                                  PIC X(30).
014600 01  WS-RESULT-MFR                PIC X(30).
014700 01  WS-REJECT-REASON             PIC X(30).
014800
014900 77  WS-RUN-DATE              PIC 9(06).
015000 01  WS-RUN-DATE-R.
015100     05  WS-RUN-YY                PIC 9(02).
015200     05  WS-RUN-MM                PIC 9(02).
015300     05  WS-RUN-DD                PIC 9(02).
015400
015500 01  WS-RUN-DATE-DISPLAY.
015600     05  WS-RDY-MM                PIC 9(02).
015700     05  FILLER                   PIC X(01) VALUE "/".
015800     05  WS-RDY-DD                PIC 9(02).
015900     05  FILLER                   PIC X(01) VALUE "/".
016000     05  WS-RDY-YY                PIC 9(02).
016100
016200 01  WS-DISPLAY-DATE             PIC 9(08).
016300 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
016400     05  WS-DISP-YYYY              PIC 9(04).
016500     05  WS-DISP-MM                PIC 9(02).
016600     05  WS-DISP-DD                PIC 9(02).
016700
016800 01  WS-RESULT-LINE.
016900     05  FILLER                   PIC X(01) VALUE SPACES.
017000     05  DTL-SEARCH-NAME          PIC X(30).
017100     05  FILLER                   PIC X(02) VALUE SPACES.
017200     05  DTL-RESULT-NAME          PIC X(30).
017300     05  FILLER                   PIC X(02) VALUE SPACES.
017400     05  DTL-MANUFACTURER         PIC X(30).
017500     05  FILLER                   PIC X(02) VALUE SPACES.
017600     05  DTL-STATUS               PIC X(30).
017700     05  FILLER                   PIC X(05) VALUE SPACES.
017800
017900 01  WS-HEADER-LINE.
018000     05  FILLER                   PIC X(01) VALUE SPACES.
018100     05  HDR-TITLE                PIC X(32) VALUE
018200             "DRUG-REFERENCE LOOKUP RESULTS -".
018300     05  FILLER                   PIC X(01) VALUE SPACES.
018400     05  HDR-RUN-DATE-TITLE       PIC X(10) VALUE
018500             "RUN DATE -".
018600     05  HDR-RUN-DATE             PIC X(08).
018700     05  FILLER                   PIC X(80) VALUE SPACES.
018800
018900 01  WS-TRAILER-LINE.
019000     05  FILLER                   PIC X(01) VALUE SPACES.
019100     05  TRL-TITLE                PIC X(20) VALUE
019200             "CARDS PROCESSED -- ".
019300     05  TRL-RECORD-COUNT         PIC ZZZ,ZZ9.
019400     05  FILLER                   PIC X(104) VALUE SPACES.
019500
019600 77  RECORDS-READ             PIC 9(07) COMP.
019700 77  RECORDS-WRITTEN          PIC 9(07) COMP.
019800
019900 77  MORE-DRUGREF-SW          PIC X(01) VALUE "Y".
020000 77  MORE-DRUGCTL-SW          PIC X(01) VALUE "Y".
020100 77  WS-REQUEST-REJECT-SW     PIC X(01) VALUE "N".
020200     88  REQUEST-REJECTED     VALUE "Y".
020300 77  WS-CHANNEL-FAILURE-SW    PIC X(01) VALUE "N".
020400     88  CHANNEL-FAILED       VALUE "Y".
020500 77  WS-CHANNEL-CODE          PIC X(02).
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 050-LOAD-DRUGREF-TABLE THRU 050-EXIT
021200         UNTIL MORE-DRUGREF-SW = "N".
021300     PERFORM 100-MAINLINE THRU 100-EXIT.
021400     PERFORM 900-CLEANUP THRU 900-EXIT.
021500     MOVE ZERO TO RETURN-CODE.
021600     GOBACK.
021700
021800*---------------------------------------------------------------
021900*000-HOUSEKEEPING -- OPEN FILES, SET TODAY'S DATE FOR THE HEADER.
022000*---------------------------------------------------------------
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB DRGLOOK ********".
022400     OPEN INPUT  DRUGCTL-FILE, DRUGREF-FILE.
022500     OPEN OUTPUT DRUGRPT-FILE, SYSOUT.
022600     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN.
022700     MOVE ZERO TO REF-TAB-COUNT.
022800     ACCEPT WS-RUN-DATE FROM DATE.
022900     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
023000     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
023100     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
023200     MOVE WS-RUN-MM TO WS-RDY-MM.
023300     MOVE WS-RUN-DD TO WS-RDY-DD.
023400     MOVE WS-RUN-YY TO WS-RDY-YY.
023500 000-EXIT.
023600     EXIT.
023700
023800*---------------------------------------------------------------
023900*050-LOAD-DRUGREF-TABLE -- LOADED IN FILE ORDER; DUPLICATE SEARCH
024000*NAMES KEEP THAT ORDER SO 250-SEARCH-RTN'S FIRST MATCH IS THE
024100*SAME FIRST MATCH EVERY RUN.
024200*---------------------------------------------------------------
024300 050-LOAD-DRUGREF-TABLE.
024400     MOVE "050-LOAD-DRUGREF-TABLE" TO PARA-NAME.
024500     READ DRUGREF-FILE INTO DRUGREF-REC
024600         AT END
024700         MOVE "N" TO MORE-DRUGREF-SW
024800         GO TO 050-EXIT
024900     END-READ.
025000
025100*A NON-ZERO, NON-AT-END STATUS ON THE REFERENCE FILE MEANS THE
025200*LOOKUP CHANNEL ITSELF IS DOWN; CR-0861 STOPS THE LOAD AND LETS
025300*200-PROCESS-ONE-REQUEST ANSWER EVERY CARD WITH THE CHANNEL ERROR
025400*RATHER THAN A FALSE 'NO RESULTS FOUND'.
025500     IF NOT DRUGREF-READ-OK
025600         SET CHANNEL-FAILED TO TRUE
025700         MOVE RFCODE TO WS-CHANNEL-CODE
025800         MOVE "N" TO MORE-DRUGREF-SW
025900         GO TO 050-EXIT.
026000
026100     ADD +1 TO REF-TAB-COUNT.
026200     MOVE REF-SEARCH-NAME TO
026300         REF-TAB-SEARCH-NAME (REF-TAB-COUNT).
026400     MOVE REF-GENERIC-NAME TO
026500         REF-TAB-GENERIC-NAME (REF-TAB-COUNT).
026600     MOVE REF-MANUFACTURER TO
026700         REF-TAB-MANUFACTURER (REF-TAB-COUNT).
026800 050-EXIT.
026900     EXIT.
027000
027100*---------------------------------------------------------------
027200*100-MAINLINE -- ONE RESULT LINE PER CARD ON DRUGCTL; A BAD OR
027300*UNKNOWN NAME NEVER STOPS THE CARDS BEHIND IT.
027400*---------------------------------------------------------------
027500 100-MAINLINE.
027600     MOVE "100-MAINLINE" TO PARA-NAME.
027700     PERFORM 750-WRITE-HEADER THRU 750-EXIT.
027800     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-EXIT
027900         UNTIL MORE-DRUGCTL-SW = "N".
028000     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
028100 100-EXIT.
028200     EXIT.
028300
028400*---------------------------------------------------------------
028500*200-PROCESS-ONE-REQUEST -- READ ONE CARD, EDIT IT, ANSWER IT.
028600*---------------------------------------------------------------
028700 200-PROCESS-ONE-REQUEST.
028800     MOVE "200-PROCESS-ONE-REQUEST" TO PARA-NAME.
028900     READ DRUGCTL-FILE INTO WS-CONTROL-REC
029000         AT END
029100         MOVE "N" TO MORE-DRUGCTL-SW
029200         GO TO 200-EXIT
029300     END-READ.
029400
029500     ADD +1 TO RECORDS-READ.
029600     MOVE SPACES TO WS-REJECT-REASON, WS-RESULT-NAME,
029700         WS-RESULT-MFR.
029800     MOVE "N" TO WS-REQUEST-REJECT-SW.
029900
030000     IF CHANNEL-FAILED
030100         SET REQUEST-REJECTED TO TRUE
030200         STRING "OpenFDA API error: " WS-CHANNEL-CODE
030300             DELIMITED BY SIZE INTO WS-REJECT-REASON
030400     ELSE IF CTL-DRUG-NAME = SPACES
030500         SET REQUEST-REJECTED TO TRUE
030600         MOVE "drug_name is required" TO WS-REJECT-REASON
030700     ELSE
030800         PERFORM 250-SEARCH-RTN THRU 250-EXIT
030900         PERFORM 300-APPLY-FALLBACK-RULES THRU 300-EXIT.
031000
031100     IF REQUEST-REJECTED
031200         PERFORM 770-WRITE-ERROR-LINE THRU 770-EXIT
031300     ELSE
031400         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
031500 200-EXIT.
031600     EXIT.
031700
031800*---------------------------------------------------------------
031900*250-SEARCH-RTN -- A PLAIN SEQUENTIAL SCAN, NOT SEARCH ALL; THE
032000*TABLE IS IN LOAD ORDER, NOT SORTED, SO THE FIRST MATCH MUST BE
032100*THE FIRST ONE THE SCAN REACHES.
032200*---------------------------------------------------------------
032300 250-SEARCH-RTN.
032400     MOVE "250-SEARCH-RTN" TO PARA-NAME.
032500     MOVE ZERO TO WS-SAVE-IDX.
032600     PERFORM 260-SCAN-ONE-ROW THRU 260-EXIT
032700         VARYING WS-SCAN-IDX FROM 1 BY 1
032800         UNTIL WS-SCAN-IDX > REF-TAB-COUNT
032900            OR WS-SAVE-IDX NOT = ZERO.
033000 250-EXIT.
033100     EXIT.
033200
033300 260-SCAN-ONE-ROW.
033400     MOVE "260-SCAN-ONE-ROW" TO PARA-NAME.
033500     IF REF-TAB-SEARCH-NAME (WS-SCAN-IDX) = CTL-DRUG-NAME
033600         MOVE WS-SCAN-IDX TO WS-SAVE-IDX.
033700 260-EXIT.
033800     EXIT.
033900
034000*---------------------------------------------------------------
034100*300-APPLY-FALLBACK-RULES -- NO MATCH IS A REJECTION; OTHERWISE
034200*A BLANK GENERIC NAME FALLS BACK TO THE NAME AS KEYED, AND A
034300*BLANK MANUFACTURER FALLS BACK TO 'UNKNOWN'.
034400*---------------------------------------------------------------
034500 300-APPLY-FALLBACK-RULES.
034600     MOVE "300-APPLY-FALLBACK-RULES" TO PARA-NAME.
034700     IF WS-SAVE-IDX = ZERO
034800         SET REQUEST-REJECTED TO TRUE
034900         MOVE "No results found" TO WS-REJECT-REASON
035000         GO TO 300-EXIT.
035100
035200     IF REF-TAB-GENERIC-NAME (WS-SAVE-IDX) = SPACES
035300         MOVE CTL-DRUG-NAME TO WS-RESULT-NAME
035400     ELSE
035500         MOVE REF-TAB-GENERIC-NAME (WS-SAVE-IDX)
035600             TO WS-RESULT-NAME.
035700
035800     IF REF-TAB-MANUFACTURER (WS-SAVE-IDX) = SPACES
035900         MOVE "Unknown" TO WS-RESULT-MFR
036000     ELSE
036100         MOVE REF-TAB-MANUFACTURER (WS-SAVE-IDX)
036200             TO WS-RESULT-MFR.
036300 300-EXIT.
036400     EXIT.
036500
036600*---------------------------------------------------------------
036700*700-WRITE-DETAIL-LINE / 770-WRITE-ERROR-LINE -- THE ANSWER OR
036800*THE REASON IT COULD NOT BE ANSWERED, ONE LINE PER CARD.
036900*---------------------------------------------------------------
037000 700-WRITE-DETAIL-LINE.
037100     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
037200     MOVE SPACES TO WS-RESULT-LINE.
037300     MOVE CTL-DRUG-NAME TO DTL-SEARCH-NAME.
037400     MOVE WS-RESULT-NAME TO DTL-RESULT-NAME.
037500     MOVE WS-RESULT-MFR TO DTL-MANUFACTURER.
037600     MOVE "OK" TO DTL-STATUS.
037700     WRITE FD-DRUGRPT-REC FROM WS-RESULT-LINE.
037800     ADD +1 TO RECORDS-WRITTEN.
037900 700-EXIT.
038000     EXIT.
038100
038200 770-WRITE-ERROR-LINE.
038300     MOVE "770-WRITE-ERROR-LINE" TO PARA-NAME.
038400     MOVE SPACES TO WS-RESULT-LINE.
038500     MOVE CTL-DRUG-NAME TO DTL-SEARCH-NAME.
038600     MOVE "--" TO DTL-RESULT-NAME.
038700     MOVE WS-REJECT-REASON TO DTL-STATUS.
038800     WRITE FD-DRUGRPT-REC FROM WS-RESULT-LINE.
038900     ADD +1 TO RECORDS-WRITTEN.
039000 770-EXIT.
039100     EXIT.
039200
039300*---------------------------------------------------------------
039400*750-WRITE-HEADER / 760-WRITE-TRAILER -- REPORT BANNER AND
039500*RECORD-COUNT TRAILER.
039600*---------------------------------------------------------------
039700 750-WRITE-HEADER.
039800     MOVE "750-WRITE-HEADER" TO PARA-NAME.
039900     MOVE WS-RUN-DATE-DISPLAY TO HDR-RUN-DATE.
040000     WRITE FD-DRUGRPT-REC FROM WS-HEADER-LINE.
040100 750-EXIT.
040200     EXIT.
040300
040400 760-WRITE-TRAILER.
040500     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
040600     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
040700     WRITE FD-DRUGRPT-REC FROM WS-TRAILER-LINE.
040800 760-EXIT.
040900     EXIT.
041000
041100*---------------------------------------------------------------
041200*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
041300*---------------------------------------------------------------
041400 900-CLEANUP.
041500     MOVE "900-CLEANUP" TO PARA-NAME.
041600     CLOSE DRUGCTL-FILE, DRUGREF-FILE, DRUGRPT-FILE, SYSOUT.
041700     DISPLAY "** CARDS READ           **" RECORDS-READ.
041800     DISPLAY "** RESULT LINES WRITTEN **" RECORDS-WRITTEN.
041900     DISPLAY "******** NORMAL END OF JOB DRGLOOK ********".
042000 900-EXIT.
042100     EXIT.
042200
042300*---------------------------------------------------------------
042400*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
042500*---------------------------------------------------------------
042600 1000-ABEND-RTN.
042700     WRITE SYSOUT-REC FROM ABEND-REC.
042800     DISPLAY "*** ABNORMAL END OF JOB DRGLOOK ***" UPON CONSOLE.
042900     DIVIDE ZERO-VAL INTO ONE-VAL.
