000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOSEEDIT.
000300 AUTHOR. R. KOVACH.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 06/02/89.
000600 DATE-COMPILED. 06/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DOSE-LOG TRANSACTION FILE
001300*          PRODUCED BY THE PHARMACY DOSE-EVENT CAPTURE SCREEN.
001400*          EACH TRANSACTION RECORDS ONE DOSE EVENT -- THE
001500*          MEDICATION TAKEN, THE DATE/TIME IT WAS TAKEN (OR DUE)
001600*          AND WHETHER IT WAS ACTUALLY TAKEN.
001700*
001800*          THE MEDICATION-MASTER FILE IS LOADED INTO A TABLE UP
001900*          FRONT SO EACH TRANSACTION'S MEDICATION KEY CAN BE
002000*          VERIFIED WITHOUT A SEPARATE PASS OF THE MASTER FOR
002100*          EVERY TRANSACTION -- SEE 050-LOAD-MEDMSTR-TABLE.
002200*
002300*          RECORDS THAT PASS EDIT GO TO DOSELOG-FILE, WHICH
002400*          FEEDS THE ADHERENCE ENGINE AND THE DOSE-LOG LISTING
002500*          STEPS.  FAILING RECORDS GO TO DOSEERR WITH A REASON
002600*          AND ARE NOT CARRIED FORWARD.
002700******************************************************************
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    DATE     BY    TICKET    DESCRIPTION
003200*    -------- ----- --------- ------------------------------------
003300*    06/02/89 RPK   INITIAL   ORIGINAL CODING.
003400*    11/14/90 RPK   CR-0219   ADDED REJECT REASON ON DOSEERR RECS.
003500*    04/09/91 LKM   CR-0344   TABLE SEARCH CHANGED TO SEARCH ALL
003600*                             AFTER MASTER LOAD WAS MADE KEY SEQ.
003700*    02/27/92 RPK   CR-0410   DEFAULT TAKEN FLAG TO 'Y' WHEN BLANK
003800*                             RATHER THAN REJECTING THE RECORD.
003900*    08/18/93 DJT   CR-0488   TIME OF DAY NO LONGER MANDATORY --
004000*                             DEFAULTS TO MIDNIGHT WHEN BLANK.
004100*    03/03/95 LKM   CR-0561   INCREASED MEDMSTR TABLE TO 500 ROWS.
004200*    07/22/96 DJT   CR-0602   TRAILER RECORD ADDED TO DOSEERR.
004300*    01/11/98 RPK   CR-0655   Y2K -- TIMESTAMP REMAINS 8-DIGIT
004400*                             YYYYMMDD ON THIS FILE ALREADY; RAN
004500*                             CENTURY-WINDOW CHECK, NO CHANGE REQ'D.
004600*    09/09/99 LKM   CR-0701   Y2K FOLLOW-UP -- CONFIRMED SORT OF
004700*                             DOSELOG-FILE BY TAKEN-DATE IS STABLE
004800*                             ACROSS THE CENTURY BOUNDARY.
004900*    05/15/01 DJT   CR-0777   REJECT RECORDS WITH INVALID MONTH/DAY
005000*                             RATHER THAN PASSING THEM THROUGH.
005100*    10/02/03 RPK   CR-0839   CONVERTED TO SEARCH ALL PER SHOP
005200*                             STANDARD C-14; RETIRED LINEAR SEARCH.
005300*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES, COUNTERS AND
005400*                             THE RUN-DATE AREA RE-CAST AS STANDALONE
005500*                             77-LEVEL ITEMS PER SHOP STANDARD; NO
005600*                             FUNCTIONAL CHANGE.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT DOSETRAN-FILE
007100     ASSIGN TO UT-S-DOSTRAN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT MEDMSTR-FILE
007600     ASSIGN TO UT-S-MEDMSTR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS MFCODE.
007900
008000     SELECT DOSELOG-FILE
008100     ASSIGN TO UT-S-DOSELOG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT DOSEERR-FILE
008600     ASSIGN TO UT-S-DOSEERR
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS EFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                  PIC X(130).
009900
010000*THIS FILE IS KEYED IN FROM THE PHARMACY DOSE-CAPTURE SCREEN.
010100*LOG-MED-ID AND LOG-TAKEN-DATE ARE CARRIED AS PIC X SO A BLANK
010200*OR NON-NUMERIC FIELD CAN BE DETECTED BEFORE IT IS EDITED.
010300 FD  DOSETRAN-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 27 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS DOSETRAN-REC.
010900 01  DOSETRAN-REC                PIC X(27).
011000
011100*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE BELOW
011200*BEFORE THE FIRST TRANSACTION IS READ.
011300 FD  MEDMSTR-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 42 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-MEDMSTR-REC.
011900 01  FD-MEDMSTR-REC               PIC X(42).
012000
012100*GOOD DOSE-LOG RECORDS, ONE PER TRANSACTION THAT PASSES EDIT.
012200 FD  DOSELOG-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 27 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS FD-DOSELOG-REC.
012800 01  FD-DOSELOG-REC               PIC X(27).
012900
013000*REJECTED TRANSACTIONS, 132 BYTES, WITH A ONE-LINE REASON AND
013100*A TRAILER RECORD CARRYING THE REJECT COUNT.
013200 FD  DOSEERR-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FD-DOSEERR-REC.
013800 01  FD-DOSEERR-REC               PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 01  FILE-STATUS-CODES.
014300     05  IFCODE                  PIC X(02).
014400         88  CODE-READ   VALUE SPACES.
014500         88  NO-MORE-DOSETRAN  VALUE "10".
014600     05  MFCODE                  PIC X(02).
014700         88  MEDMSTR-READ  VALUE SPACES.
014800         88  NO-MORE-MEDMSTR  VALUE "10".
014900     05  OFCODE                  PIC X(02).
015000     05  EFCODE                  PIC X(02).
015100
015200*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
015300 COPY MEDMSTR.
015400
015500*COPY DOSELOG BRINGS IN DOSELOG-REC, WITH ITS DATE/TIME
015600*REDEFINITIONS -- THE DOSELOG-TABLE IT ALSO DEFINES IS NOT
015700*USED BY THIS STEP AND IS CARRIED ONLY FOR COPYBOOK REUSE.
015800 COPY DOSELOG.
015900
016000 01  WS-TRAN-REC.
016100     05  TRAN-LOG-ID             PIC 9(07).
016200     05  TRAN-MED-ID             PIC X(05).
016300     05  TRAN-MED-ID-N REDEFINES TRAN-MED-ID
016400                                 PIC 9(05).
016500     05  TRAN-TAKEN-DATE         PIC X(08).
016600     05  TRAN-TAKEN-DATE-N REDEFINES TRAN-TAKEN-DATE
016700                                 PIC 9(08).
016800     05  TRAN-TAKEN-DATE-R REDEFINES TRAN-TAKEN-DATE.
016900         10  TRAN-TAKEN-YEAR     PIC X(04).
017000         10  TRAN-TAKEN-MONTH    PIC X(02).
017100         10  TRAN-TAKEN-MONTH-N REDEFINES TRAN-TAKEN-MONTH
017200                                 PIC 9(02).
017300         10  TRAN-TAKEN-DAY      PIC X(02).
017400         10  TRAN-TAKEN-DAY-N REDEFINES TRAN-TAKEN-DAY
017500                                 PIC 9(02).
017600     05  TRAN-TAKEN-TIME         PIC X(06).
017700     05  TRAN-TAKEN-TIME-N REDEFINES TRAN-TAKEN-TIME
017800                                 PIC 9(06).
017900     05  TRAN-WAS-TAKEN          PIC X(01).
018000     05  FILLER                 PIC X(01).
018100
018200 01  WS-TRAILER-REC.
018300     05  FILLER                  PIC X(01).
018400     05  TRL-RECORDS-GOOD        PIC 9(07).
018500     05  FILLER                  PIC X(01).
018600     05  TRL-RECORDS-BAD         PIC 9(07).
018700     05  FILLER                  PIC X(115).
018800
018900 77  WS-RUN-DATE             PIC 9(06).
019000 01  WS-RUN-DATE-R.
019100     05  WS-RUN-YY               PIC 9(02).
019200     05  WS-RUN-MM               PIC 9(02).
019300     05  WS-RUN-DD               PIC 9(02).
019400
019500 77  RECORDS-READ            PIC 9(07) COMP.
019600 77  RECORDS-WRITTEN         PIC 9(07) COMP.
019700 77  RECORDS-IN-ERROR        PIC 9(07) COMP.
019800 77  MED-TAB-SAVE-IDX        PIC 9(05) COMP.
019900
020000 77  MORE-DOSETRAN-SW        PIC X(01) VALUE "Y".
020100     88  NO-MORE-DOSETRAN-RECS  VALUE "N".
020200 77  MORE-MEDMSTR-SW         PIC X(01) VALUE "Y".
020300     88  NO-MORE-MEDMSTR-RECS  VALUE "N".
020400 77  ERROR-FOUND-SW          PIC X(01) VALUE "N".
020500     88  RECORD-ERROR-FOUND  VALUE "Y".
020600 77  MED-FOUND-SW            PIC X(01) VALUE "N".
020700     88  MED-ON-FILE         VALUE "Y".
020800
020900 01  WS-REJECT-REASON             PIC X(60) VALUE SPACES.
021000
021100 COPY ABENDREC.
021200
021300 PROCEDURE DIVISION.
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
021600         UNTIL NO-MORE-MEDMSTR-RECS.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800         UNTIL NO-MORE-DOSETRAN-RECS.
021900     PERFORM 900-CLEANUP THRU 900-EXIT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.
022200
022300*---------------------------------------------------------------
022400*000-HOUSEKEEPING -- OPEN FILES, PRIME THE TWO INPUT READS.
022500*---------------------------------------------------------------
022600 000-HOUSEKEEPING.
022700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022800     DISPLAY "******** BEGIN JOB DOSEEDIT ********".
022900     ACCEPT  WS-RUN-DATE FROM DATE.
023000     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
023100     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
023200     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
023300     OPEN INPUT  DOSETRAN-FILE, MEDMSTR-FILE.
023400     OPEN OUTPUT DOSELOG-FILE, DOSEERR-FILE, SYSOUT.
023500     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, RECORDS-IN-ERROR,
023600         MED-TAB-SAVE-IDX.
023700     MOVE ZERO TO MED-TAB-COUNT.
023800
023900     READ DOSETRAN-FILE INTO WS-TRAN-REC
024000         AT END
024100         MOVE "N" TO MORE-DOSETRAN-SW
024200         GO TO 000-EXIT
024300     END-READ.
024400 000-EXIT.
024500     EXIT.
024600
024700*---------------------------------------------------------------
024800*050-LOAD-MEDMSTR-TABLE -- THE ENTIRE MEDICATION MASTER IS
024900*SMALL ENOUGH TO HOLD IN STORAGE, SO IT IS LOADED ONCE HERE
025000*AND SEARCHED BY SEARCH ALL FOR EVERY TRANSACTION THAT FOLLOWS
025100*RATHER THAN REREAD FOR EACH TRANSACTION (CR-0344, 04/09/91).
025200*---------------------------------------------------------------
025300 050-LOAD-MEDMSTR-TABLE.
025400     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
025500     READ MEDMSTR-FILE INTO MEDMSTR-REC
025600         AT END
025700         MOVE "N" TO MORE-MEDMSTR-SW
025800         GO TO 050-EXIT
025900     END-READ.
026000
026100     ADD +1 TO MED-TAB-COUNT.
026200     MOVE MED-ID        TO MED-TAB-ID     (MED-TAB-COUNT).
026300     MOVE MED-NAME       TO MED-TAB-NAME   (MED-TAB-COUNT).
026400     MOVE MED-DOSAGE-MG  TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
026500     MOVE MED-PER-DAY    TO MED-TAB-PER-DAY (MED-TAB-COUNT).
026600 050-EXIT.
026700     EXIT.
026800
026900*---------------------------------------------------------------
027000*100-MAINLINE -- ONE PASS PER INCOMING TRANSACTION.
027100*---------------------------------------------------------------
027200 100-MAINLINE.
027300     MOVE "100-MAINLINE" TO PARA-NAME.
027400     MOVE "N" TO ERROR-FOUND-SW.
027500     MOVE SPACES TO WS-REJECT-REASON.
027600     ADD +1 TO RECORDS-READ.
027700
027800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
027900
028000     IF RECORD-ERROR-FOUND
028100         PERFORM 710-WRITE-DOSEERR THRU 710-EXIT
028200     ELSE
028300         PERFORM 700-WRITE-DOSELOG THRU 700-EXIT.
028400
028500     READ DOSETRAN-FILE INTO WS-TRAN-REC
028600         AT END
028700         MOVE "N" TO MORE-DOSETRAN-SW
028800         GO TO 100-EXIT
028900     END-READ.
029000 100-EXIT.
029100     EXIT.
029200
029300*---------------------------------------------------------------
029400*300-FIELD-EDITS -- MEDICATION KEY AND TIMESTAMP ARE MANDATORY
029500*AND THE KEY MUST BE ON THE MEDICATION MASTER; THE TAKEN FLAG
029600*DEFAULTS TO 'Y' WHEN THE SCREEN LEFT IT BLANK (CR-0410).
029700*---------------------------------------------------------------
029800 300-FIELD-EDITS.
029900     MOVE "300-FIELD-EDITS" TO PARA-NAME.
030000
030100     IF TRAN-LOG-ID = ZERO
030200         MOVE "Log id is required." TO WS-REJECT-REASON
030300         MOVE "Y" TO ERROR-FOUND-SW
030400         GO TO 300-EXIT.
030500
030600     IF TRAN-MED-ID = SPACES OR TRAN-MED-ID NOT NUMERIC
030700         MOVE "Medication key is required." TO WS-REJECT-REASON
030800         MOVE "Y" TO ERROR-FOUND-SW
030900         GO TO 300-EXIT.
031000
031100     MOVE "N" TO MED-FOUND-SW.
031200     SET MED-TAB-IDX TO 1.
031300     SEARCH ALL MED-TAB-ENTRY
031400         WHEN MED-TAB-ID (MED-TAB-IDX) = TRAN-MED-ID-N
031500             MOVE "Y" TO MED-FOUND-SW
031600             SET MED-TAB-SAVE-IDX TO MED-TAB-IDX.
031700
031800     IF NOT MED-ON-FILE
031900         MOVE "Medication does not exist." TO WS-REJECT-REASON
032000         MOVE "Y" TO ERROR-FOUND-SW
032100         GO TO 300-EXIT.
032200
032300     IF TRAN-TAKEN-DATE = SPACES OR TRAN-TAKEN-DATE NOT NUMERIC
032400         MOVE "Timestamp is required." TO WS-REJECT-REASON
032500         MOVE "Y" TO ERROR-FOUND-SW
032600         GO TO 300-EXIT.
032700
032800     IF TRAN-TAKEN-MONTH-N < 1 OR TRAN-TAKEN-MONTH-N > 12
032900         MOVE "Timestamp is not valid." TO WS-REJECT-REASON
033000         MOVE "Y" TO ERROR-FOUND-SW
033100         GO TO 300-EXIT.
033200
033300     IF TRAN-TAKEN-DAY-N < 1 OR TRAN-TAKEN-DAY-N > 31
033400         MOVE "Timestamp is not valid." TO WS-REJECT-REASON
033500         MOVE "Y" TO ERROR-FOUND-SW
033600         GO TO 300-EXIT.
033700
033800     IF TRAN-TAKEN-TIME = SPACES OR TRAN-TAKEN-TIME NOT NUMERIC
033900         MOVE ZERO TO TRAN-TAKEN-TIME-N.
034000
034100     IF TRAN-WAS-TAKEN NOT = "Y" AND TRAN-WAS-TAKEN NOT = "N"
034200         MOVE "Y" TO TRAN-WAS-TAKEN.
034300 300-EXIT.
034400     EXIT.
034500
034600*---------------------------------------------------------------
034700*700-WRITE-DOSELOG -- MOVE THE EDITED TRANSACTION TO THE
034800*DOSE-LOG LAYOUT AND WRITE IT FORWARD.
034900*---------------------------------------------------------------
035000 700-WRITE-DOSELOG.
035100     MOVE "700-WRITE-DOSELOG" TO PARA-NAME.
035200     MOVE TRAN-LOG-ID         TO LOG-ID.
035300     MOVE TRAN-MED-ID-N       TO LOG-MED-ID.
035400     MOVE TRAN-TAKEN-DATE-N   TO LOG-TAKEN-DATE.
035500     MOVE TRAN-TAKEN-TIME-N   TO LOG-TAKEN-TIME.
035600     MOVE TRAN-WAS-TAKEN      TO LOG-WAS-TAKEN.
035700     WRITE FD-DOSELOG-REC FROM DOSELOG-REC.
035800     ADD +1 TO RECORDS-WRITTEN.
035900 700-EXIT.
036000     EXIT.
036100
036200*---------------------------------------------------------------
036300*710-WRITE-DOSEERR -- ONE LINE PER REJECTED TRANSACTION,
036400*CARRYING THE KEY FIELDS AND THE REASON IT WAS BOUNCED.
036500*---------------------------------------------------------------
036600 710-WRITE-DOSEERR.
036700     MOVE "710-WRITE-DOSEERR" TO PARA-NAME.
036800     MOVE SPACES TO FD-DOSEERR-REC.
036900     STRING "LOG " TRAN-LOG-ID " MED " TRAN-MED-ID
037000             " -- " WS-REJECT-REASON
037100         DELIMITED BY SIZE INTO FD-DOSEERR-REC.
037200     WRITE FD-DOSEERR-REC.
037300     ADD +1 TO RECORDS-IN-ERROR.
037400 710-EXIT.
037500     EXIT.
037600
037700*---------------------------------------------------------------
037800*900-CLEANUP -- TRAILER RECORD, COUNTS TO SYSOUT, CLOSE DOWN.
037900*---------------------------------------------------------------
038000 900-CLEANUP.
038100     MOVE "900-CLEANUP" TO PARA-NAME.
038200     MOVE SPACES TO FD-DOSEERR-REC.
038300     MOVE RECORDS-WRITTEN  TO TRL-RECORDS-GOOD.
038400     MOVE RECORDS-IN-ERROR TO TRL-RECORDS-BAD.
038500     WRITE FD-DOSEERR-REC FROM WS-TRAILER-REC.
038600
038700     CLOSE DOSETRAN-FILE, MEDMSTR-FILE, DOSELOG-FILE,
038800           DOSEERR-FILE, SYSOUT.
038900
039000     DISPLAY "** RECORDS READ     **" RECORDS-READ.
039100     DISPLAY "** RECORDS WRITTEN  **" RECORDS-WRITTEN.
039200     DISPLAY "** RECORDS IN ERROR **" RECORDS-IN-ERROR.
039300     DISPLAY "******** NORMAL END OF JOB DOSEEDIT ********".
039400 900-EXIT.
039500     EXIT.
039600
039700*---------------------------------------------------------------
039800*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE. SEE
039900*ABENDREC COPYBOOK FOR THE ZERO-VAL/ONE-VAL PAIR.
040000*---------------------------------------------------------------
040100 1000-ABEND-RTN.
040200     MOVE TRAN-LOG-ID        TO EXPECTED-VAL.
040300     WRITE SYSOUT-REC FROM ABEND-REC.
040400     DISPLAY "*** ABNORMAL END OF JOB DOSEEDIT ***" UPON CONSOLE.
040500     DIVIDE ZERO-VAL INTO ONE-VAL.
