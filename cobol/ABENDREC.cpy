000100******************************************************************
000200*    ABENDREC  --  SHOP-STANDARD DIAGNOSTIC/ABEND RECORD          *
000300*    THIS LAYOUT IS SHARED BY EVERY PROGRAM IN THE ADHERENCE      *
000400*    SUITE SO THAT OPERATIONS SEES THE SAME 100-BYTE MESSAGE      *
000500*    FORMAT ON SYSOUT REGARDLESS OF WHICH STEP ABENDED.           *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  ABEND-PROGRAM-ID           PIC X(08).
000900     05  FILLER                     PIC X(01).
001000     05  PARA-NAME                  PIC X(31).
001100     05  FILLER                     PIC X(01).
001200     05  ABEND-REASON               PIC X(40).
001300     05  FILLER                     PIC X(01).
001400     05  EXPECTED-VAL               PIC X(08).
001500     05  ACTUAL-VAL                 PIC X(08).
001600     05  FILLER                     PIC X(02).
001700*
001800******************************************************************
001900*    ZERO-VAL / ONE-VAL -- THE SHOP'S STANDARD "FORCE AN 0C7"     *
002000*    PAIR.  1000-ABEND-RTN DIVIDES BY ZERO-VAL SO THE STEP DUMPS  *
002100*    WITH A NON-ZERO CONDITION CODE INSTEAD OF GOBACK-ING CLEAN.  *
002200******************************************************************
002300 01  ZERO-VAL                      PIC 9(01) COMP VALUE ZERO.
002400 01  ONE-VAL                       PIC 9(01) COMP VALUE 1.
