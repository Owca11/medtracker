000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NOTEUPD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/20/89.
000600 DATE-COMPILED. 11/20/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES DOCTOR'S-NOTE TRANSACTIONS
001300*          AGAINST NOTE-FILE.  A NOTE-TRAN IS EITHER A CREATE
001400*          ('C') OR A DELETE ('D') -- THERE IS NO UPDATE
001500*          TRANSACTION TYPE.  A NOTE, ONCE WRITTEN, IS NEVER
001600*          CHANGED IN PLACE; IT IS EITHER LEFT ALONE OR REMOVED.
001700*
001800*          THE EXISTING NOTE-FILE IS LOADED COMPLETE INTO
001900*          NOTE-TABLE, THE TRANSACTIONS ARE APPLIED AGAINST THE
002000*          TABLE (MARK FOR DROP ON A DELETE, APPEND A NEW ROW ON
002100*          A CREATE), AND THE TABLE IS THEN REWRITTEN TO
002200*          NOTE-FILE WITH THE DROPPED ROWS LEFT OUT.
002300******************************************************************
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    DATE     BY    TICKET    DESCRIPTION
002800*    -------- ----- --------- ------------------------------------
002900*    11/20/89 JWS   INITIAL   ORIGINAL CODING.
003000*    06/03/91 RPK   CR-0360   ADDED THE DELETE TRANSACTION; PRIOR
003100*                             RELEASE SUPPORTED CREATE ONLY.
003200*    02/14/92 LKM   CR-0398   REJECT ANY 'U' (UPDATE) TRANSACTION
003300*                             OUTRIGHT -- NOTES ARE IMMUTABLE.
003400*    09/29/93 DJT   CR-0471   DATE-NOT-IN-FUTURE EDIT ADDED.
003500*    03/11/95 RPK   CR-0555   DELETE OF A KEY NOT ON FILE NOW
003600*                             REJECTED RATHER THAN IGNORED.
003700*    07/19/97 LKM   CR-0620   INCREASED NOTE-TABLE TO 5000 ROWS.
003800*    01/26/98 DJT   CR-0661   Y2K -- RUN-DATE COMPARE ALREADY
003900*                             FOUR-DIGIT YEAR; NO CHANGE REQUIRED.
004000*    10/05/99 RPK   CR-0712   Y2K FOLLOW-UP -- VERIFIED NOTE-DATE
004100*                             VS. RUN-DATE COMPARE ACROSS THE
004200*                             CENTURY BOUNDARY ON THE TEST DECK.
004300*    06/18/02 LKM   CR-0821   NEXT-NOTE-ID NOW DERIVED FROM THE
004400*                             HIGHEST KEY ON FILE INSTEAD OF A
004500*                             SEPARATE CONTROL RECORD.
004600*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES, COUNTERS AND
004700*                             THE RUN-DATE AREA RE-CAST AS STANDALONE
004800*                             77-LEVEL ITEMS PER SHOP STANDARD; NO
004900*                             FUNCTIONAL CHANGE.
005000*    06/02/08 DJT   CR-0880   DROPPED THE UNUSED NOTE-TRANS-SW FIELD
005100*                             FROM NOTEREC -- A DELETE HAS ALWAYS
005200*                             MARKED NOTE-TAB-DROP-SW IN THE TABLE,
005300*                             NOT THAT FIELD; CORRECTED THE COPY
005400*                             REMARK TO MATCH.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS NEXT-PAGE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT NOTETRAN-FILE
006900     ASSIGN TO UT-S-NOTTRAN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS IFCODE.
007200
007300     SELECT MEDMSTR-FILE
007400     ASSIGN TO UT-S-MEDMSTR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS MFCODE.
007700
007800     SELECT NOTE-FILE
007900     ASSIGN TO UT-S-NOTEFIL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS NFCODE.
008200
008300     SELECT NOTEOUT-FILE
008400     ASSIGN TO UT-S-NOTEOUT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT NOTEERR-FILE
008900     ASSIGN TO UT-S-NOTEERR
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS EFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC                  PIC X(130).
010200
010300*NOTE-ID IS BLANK ON A CREATE (ASSIGNED HERE) AND MUST MATCH
010400*AN EXISTING KEY ON A DELETE.  NOTE-DATE AND NOTE-MED-ID ARE
010500*CARRIED AS PIC X SO A BLANK OR NON-NUMERIC VALUE CAN BE
010600*DETECTED BEFORE IT IS EDITED.
010700 FD  NOTETRAN-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 82 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS NOTETRAN-REC.
011300 01  NOTETRAN-REC                PIC X(82).
011400
011500*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE SO A
011600*CREATE'S MEDICATION KEY CAN BE VERIFIED.
011700 FD  MEDMSTR-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 42 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FD-MEDMSTR-REC.
012300 01  FD-MEDMSTR-REC               PIC X(42).
012400
012500*THE NOTE FILE AS IT STANDS AT THE START OF THE RUN; LOADED
012600*COMPLETE INTO NOTE-TABLE AND THEN CLOSED.
012700 FD  NOTE-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS FD-NOTE-REC.
013300 01  FD-NOTE-REC                 PIC X(80).
013400
013500*THE REWRITTEN NOTE FILE, IN THE SAME 80-BYTE LAYOUT, WRITTEN
013600*FROM NOTE-TABLE AFTER ALL TRANSACTIONS HAVE BEEN APPLIED.
013700 FD  NOTEOUT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS FD-NOTEOUT-REC.
014300 01  FD-NOTEOUT-REC               PIC X(80).
014400
014500*REJECTED NOTE TRANSACTIONS, 132 BYTES, WITH A ONE-LINE REASON.
014600 FD  NOTEERR-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 132 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS FD-NOTEERR-REC.
015200 01  FD-NOTEERR-REC               PIC X(132).
015300
015400 WORKING-STORAGE SECTION.
015500
015600 01  FILE-STATUS-CODES.
015700     05  IFCODE                  PIC X(02).
015800         88  NO-MORE-NOTETRAN  VALUE "10".
015900     05  MFCODE                  PIC X(02).
016000         88  NO-MORE-MEDMSTR   VALUE "10".
016100     05  NFCODE                  PIC X(02).
016200         88  NO-MORE-NOTEFIL   VALUE "10".
016300     05  OFCODE                  PIC X(02).
016400     05  EFCODE                  PIC X(02).
016500
016600*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
016700 COPY MEDMSTR.
016800
016900*COPY NOTEREC BRINGS IN NOTE-REC AND NOTE-TABLE, THE TABLE THIS
017000*STEP LOADS, UPDATES AND REWRITES; A DELETE MARKS NOTE-TAB-DROP-SW
017100*("D") IN THE TABLE ENTRY RATHER THAN FLAGGING THE TRANSACTION.
017200 COPY NOTEREC.
017300
017400 01  WS-TRAN-REC.
017500     05  TRAN-ACTION-CODE        PIC X(01).
017600         88  TRAN-IS-CREATE      VALUE "C".
017700         88  TRAN-IS-DELETE      VALUE "D".
017800     05  TRAN-NOTE-ID            PIC X(07).
017900     05  TRAN-NOTE-ID-N REDEFINES TRAN-NOTE-ID
018000                                 PIC 9(07).
018100     05  TRAN-MED-ID             PIC X(05).
018200     05  TRAN-MED-ID-N REDEFINES TRAN-MED-ID
018300                                 PIC 9(05).
018400     05  TRAN-NOTE-DATE          PIC X(08).
018500     05  TRAN-NOTE-DATE-N REDEFINES TRAN-NOTE-DATE
018600                                 PIC 9(08).
018700     05  TRAN-NOTE-TEXT          PIC X(60).
018800     05  FILLER                 PIC X(01).
018900
019000 01  WS-TRAILER-REC.
019100     05  FILLER                  PIC X(01).
019200     05  TRL-RECORDS-GOOD        PIC 9(07).
019300     05  FILLER                  PIC X(01).
019400     05  TRL-RECORDS-BAD         PIC 9(07).
019500     05  FILLER                  PIC X(115).
019600
019700 77  WS-RUN-DATE             PIC 9(06).
019800 01  WS-RUN-DATE-R.
019900     05  WS-RUN-YY               PIC 9(02).
020000     05  WS-RUN-MM               PIC 9(02).
020100     05  WS-RUN-DD               PIC 9(02).
020200*
020300 01  WS-RUN-DATE-CC               PIC 9(08).
020400     05  FILLER                  PIC X(01).
020500
020600 77  RECORDS-READ            PIC 9(07) COMP.
020700 77  RECORDS-WRITTEN         PIC 9(07) COMP.
020800 77  RECORDS-IN-ERROR        PIC 9(07) COMP.
020900 77  WS-HIGH-NOTE-ID         PIC 9(07) COMP.
021000 77  WS-DELETE-IDX           PIC 9(05) COMP.
021100
021200 77  MORE-NOTETRAN-SW        PIC X(01) VALUE "Y".
021300 77  MORE-MEDMSTR-SW         PIC X(01) VALUE "Y".
021400 77  MORE-NOTEFIL-SW         PIC X(01) VALUE "Y".
021500 77  ERROR-FOUND-SW          PIC X(01) VALUE "N".
021600     88  RECORD-ERROR-FOUND  VALUE "Y".
021700 77  MED-FOUND-SW            PIC X(01) VALUE "N".
021800     88  MED-ON-FILE         VALUE "Y".
021900 77  NOTE-FOUND-SW           PIC X(01) VALUE "N".
022000     88  NOTE-ON-FILE        VALUE "Y".
022100
022200 01  WS-REJECT-REASON             PIC X(60) VALUE SPACES.
022300
022400 COPY ABENDREC.
022500
022600 PROCEDURE DIVISION.
022700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022800     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
022900         UNTIL NO-MORE-MEDMSTR.
023000     PERFORM 060-LOAD-NOTE-TABLE THRU 060-EXIT
023100         UNTIL NO-MORE-NOTEFIL.
023200     PERFORM 100-MAINLINE THRU 100-EXIT
023300         UNTIL NO-MORE-NOTETRAN.
023400     PERFORM 800-REWRITE-NOTEFILE THRU 800-EXIT.
023500     PERFORM 900-CLEANUP THRU 900-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900*---------------------------------------------------------------
024000*000-HOUSEKEEPING -- OPEN FILES, PRIME THE NOTE-TRAN READ.
024100*---------------------------------------------------------------
024200 000-HOUSEKEEPING.
024300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024400     DISPLAY "******** BEGIN JOB NOTEUPD ********".
024500     ACCEPT  WS-RUN-DATE FROM DATE.
024600     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
024700     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
024800     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
024900     MOVE 1900 TO WS-RUN-DATE-CC.
025000     IF WS-RUN-YY < 50
025100         ADD 100 TO WS-RUN-DATE-CC.
025200     ADD WS-RUN-YY TO WS-RUN-DATE-CC GIVING WS-RUN-DATE-CC.
025300     OPEN INPUT  NOTETRAN-FILE, MEDMSTR-FILE, NOTE-FILE.
025400     OPEN OUTPUT NOTEERR-FILE, SYSOUT.
025500     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, RECORDS-IN-ERROR,
025600         WS-HIGH-NOTE-ID, WS-DELETE-IDX.
025700     MOVE ZERO TO MED-TAB-COUNT, NOTE-TAB-COUNT, WS-HIGH-NOTE-ID.
025800
025900     READ NOTETRAN-FILE INTO WS-TRAN-REC
026000         AT END
026100         MOVE "N" TO MORE-NOTETRAN-SW
026200         GO TO 000-EXIT
026300     END-READ.
026400 000-EXIT.
026500     EXIT.
026600
026700*---------------------------------------------------------------
026800*050-LOAD-MEDMSTR-TABLE -- SAME SHOP-STANDARD TABLE LOAD USED
026900*BY DOSEEDIT AND DOSELIST.
027000*---------------------------------------------------------------
027100 050-LOAD-MEDMSTR-TABLE.
027200     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
027300     READ MEDMSTR-FILE INTO MEDMSTR-REC
027400         AT END
027500         MOVE "N" TO MORE-MEDMSTR-SW
027600         GO TO 050-EXIT
027700     END-READ.
027800
027900     ADD +1 TO MED-TAB-COUNT.
028000     MOVE MED-ID        TO MED-TAB-ID     (MED-TAB-COUNT).
028100     MOVE MED-NAME       TO MED-TAB-NAME   (MED-TAB-COUNT).
028200     MOVE MED-DOSAGE-MG  TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
028300     MOVE MED-PER-DAY    TO MED-TAB-PER-DAY (MED-TAB-COUNT).
028400 050-EXIT.
028500     EXIT.
028600
028700*---------------------------------------------------------------
028800*060-LOAD-NOTE-TABLE -- THE ENTIRE EXISTING NOTE FILE, SO A
028900*DELETE TRANSACTION CAN MARK A ROW DROPPED BEFORE THE FILE IS
029000*REWRITTEN; ALSO TRACKS THE HIGHEST NOTE-ID SEEN SO FAR SO A
029100*CREATE CAN BE ASSIGNED THE NEXT ONE (CR-0821).
029200*---------------------------------------------------------------
029300 060-LOAD-NOTE-TABLE.
029400     MOVE "060-LOAD-NOTE-TABLE" TO PARA-NAME.
029500     READ NOTE-FILE INTO NOTE-REC
029600         AT END
029700         MOVE "N" TO MORE-NOTEFIL-SW
029800         GO TO 060-EXIT
029900     END-READ.
030000
030100     ADD +1 TO NOTE-TAB-COUNT.
030200     MOVE NOTE-ID       TO NOTE-TAB-ID     (NOTE-TAB-COUNT).
030300     MOVE NOTE-MED-ID    TO NOTE-TAB-MED-ID (NOTE-TAB-COUNT).
030400     MOVE NOTE-DATE      TO NOTE-TAB-DATE   (NOTE-TAB-COUNT).
030500     MOVE NOTE-TEXT      TO NOTE-TAB-TEXT   (NOTE-TAB-COUNT).
030600     MOVE SPACES         TO NOTE-TAB-DROP-SW (NOTE-TAB-COUNT).
030700     IF NOTE-ID > WS-HIGH-NOTE-ID
030800         MOVE NOTE-ID TO WS-HIGH-NOTE-ID.
030900 060-EXIT.
031000     EXIT.
031100
031200*---------------------------------------------------------------
031300*100-MAINLINE -- ONE PASS PER INCOMING TRANSACTION.  ONLY
031400*'C' (CREATE) AND 'D' (DELETE) ARE RECOGNIZED; ANY OTHER
031500*ACTION CODE, INCLUDING 'U' FOR UPDATE, IS REJECTED OUTRIGHT
031600*(CR-0398) -- NOTES ARE IMMUTABLE ONCE WRITTEN.
031700*---------------------------------------------------------------
031800 100-MAINLINE.
031900     MOVE "100-MAINLINE" TO PARA-NAME.
032000     MOVE "N" TO ERROR-FOUND-SW.
032100     MOVE SPACES TO WS-REJECT-REASON.
032200     ADD +1 TO RECORDS-READ.
032300
032400     EVALUATE TRUE
032500         WHEN TRAN-IS-CREATE
032600             PERFORM 300-EDIT-CREATE THRU 300-EXIT
032700         WHEN TRAN-IS-DELETE
032800             PERFORM 400-EDIT-DELETE THRU 400-EXIT
032900         WHEN OTHER
033000             MOVE "Method not allowed." TO WS-REJECT-REASON
033100             MOVE "Y" TO ERROR-FOUND-SW
033200     END-EVALUATE.
033300
033400     IF RECORD-ERROR-FOUND
033500         PERFORM 710-WRITE-NOTEERR THRU 710-EXIT
033600     ELSE
033700         ADD +1 TO RECORDS-WRITTEN.
033800
033900     READ NOTETRAN-FILE INTO WS-TRAN-REC
034000         AT END
034100         MOVE "N" TO MORE-NOTETRAN-SW
034200         GO TO 100-EXIT
034300     END-READ.
034400 100-EXIT.
034500     EXIT.
034600
034700*---------------------------------------------------------------
034800*300-EDIT-CREATE -- THE MEDICATION MUST EXIST AND THE NOTE DATE
034900*MAY NOT BE AFTER THE RUN DATE.  A GOOD CREATE IS APPENDED TO
035000*NOTE-TABLE UNDER THE NEXT NOTE-ID.
035100*---------------------------------------------------------------
035200 300-EDIT-CREATE.
035300     MOVE "300-EDIT-CREATE" TO PARA-NAME.
035400
035500     IF TRAN-MED-ID = SPACES OR TRAN-MED-ID NOT NUMERIC
035600         MOVE "Medication does not exist." TO WS-REJECT-REASON
035700         MOVE "Y" TO ERROR-FOUND-SW
035800         GO TO 300-EXIT.
035900
036000     MOVE "N" TO MED-FOUND-SW.
036100     SET MED-TAB-IDX TO 1.
036200     SEARCH ALL MED-TAB-ENTRY
036300         WHEN MED-TAB-ID (MED-TAB-IDX) = TRAN-MED-ID-N
036400             MOVE "Y" TO MED-FOUND-SW.
036500
036600     IF NOT MED-ON-FILE
036700         MOVE "Medication does not exist." TO WS-REJECT-REASON
036800         MOVE "Y" TO ERROR-FOUND-SW
036900         GO TO 300-EXIT.
037000
037100     IF TRAN-NOTE-DATE = SPACES OR TRAN-NOTE-DATE NOT NUMERIC
037200             OR TRAN-NOTE-DATE-N > WS-RUN-DATE-CC
037300         MOVE "Date cannot be in the future." TO WS-REJECT-REASON
037400         MOVE "Y" TO ERROR-FOUND-SW
037500         GO TO 300-EXIT.
037600
037700     ADD +1 TO WS-HIGH-NOTE-ID.
037800     ADD +1 TO NOTE-TAB-COUNT.
037900     MOVE WS-HIGH-NOTE-ID TO NOTE-TAB-ID   (NOTE-TAB-COUNT).
038000     MOVE TRAN-MED-ID-N   TO NOTE-TAB-MED-ID (NOTE-TAB-COUNT).
038100     MOVE TRAN-NOTE-DATE-N TO NOTE-TAB-DATE (NOTE-TAB-COUNT).
038200     MOVE TRAN-NOTE-TEXT  TO NOTE-TAB-TEXT  (NOTE-TAB-COUNT).
038300     MOVE SPACES          TO NOTE-TAB-DROP-SW (NOTE-TAB-COUNT).
038400 300-EXIT.
038500     EXIT.
038600
038700*---------------------------------------------------------------
038800*400-EDIT-DELETE -- THE KEY MUST BE ON THE TABLE; DELETING A
038900*NOTE NOT ON FILE IS AN ERROR (CR-0555), NOT A NO-OP.
039000*---------------------------------------------------------------
039100 400-EDIT-DELETE.
039200     MOVE "400-EDIT-DELETE" TO PARA-NAME.
039300     MOVE "N" TO NOTE-FOUND-SW.
039400
039500     PERFORM 410-FIND-NOTE-ROW THRU 410-EXIT
039600         VARYING WS-DELETE-IDX FROM 1 BY 1
039700         UNTIL WS-DELETE-IDX > NOTE-TAB-COUNT OR NOTE-ON-FILE.
039800
039900     IF NOT NOTE-ON-FILE
040000         MOVE "Note does not exist." TO WS-REJECT-REASON
040100         MOVE "Y" TO ERROR-FOUND-SW
040200         GO TO 400-EXIT.
040300
040400     MOVE "D" TO NOTE-TAB-DROP-SW (WS-DELETE-IDX).
040500 400-EXIT.
040600     EXIT.
040700
040800 410-FIND-NOTE-ROW.
040900     MOVE "410-FIND-NOTE-ROW" TO PARA-NAME.
041000     IF NOTE-TAB-ID (WS-DELETE-IDX) = TRAN-NOTE-ID-N AND
041100        NOT NOTE-TAB-DROPPED (WS-DELETE-IDX)
041200         MOVE "Y" TO NOTE-FOUND-SW.
041300 410-EXIT.
041400     EXIT.
041500
041600*---------------------------------------------------------------
041700*700-WRITE-NOTEOUT -- ONE SURVIVING ROW OF NOTE-TABLE.
041800*---------------------------------------------------------------
041900 700-WRITE-NOTEOUT.
042000     MOVE "700-WRITE-NOTEOUT" TO PARA-NAME.
042100     MOVE NOTE-TAB-ID (WS-DELETE-IDX)     TO NOTE-ID.
042200     MOVE NOTE-TAB-MED-ID (WS-DELETE-IDX) TO NOTE-MED-ID.
042300     MOVE NOTE-TAB-DATE (WS-DELETE-IDX)   TO NOTE-DATE.
042400     MOVE NOTE-TAB-TEXT (WS-DELETE-IDX)   TO NOTE-TEXT.
042500     WRITE FD-NOTEOUT-REC FROM NOTE-REC.
042600 700-EXIT.
042700     EXIT.
042800
042900*---------------------------------------------------------------
043000*710-WRITE-NOTEERR -- ONE LINE PER REJECTED TRANSACTION.
043100*---------------------------------------------------------------
043200 710-WRITE-NOTEERR.
043300     MOVE "710-WRITE-NOTEERR" TO PARA-NAME.
043400     MOVE SPACES TO FD-NOTEERR-REC.
043500     STRING "NOTE " TRAN-NOTE-ID " MED " TRAN-MED-ID
043600             " -- " WS-REJECT-REASON
043700         DELIMITED BY SIZE INTO FD-NOTEERR-REC.
043800     WRITE FD-NOTEERR-REC.
043900     ADD +1 TO RECORDS-IN-ERROR.
044000 710-EXIT.
044100     EXIT.
044200
044300*---------------------------------------------------------------
044400*800-REWRITE-NOTEFILE -- NOTE-FILE IS CLOSED AND NOTEOUT-FILE
044500*OPENED IN ITS PLACE; EVERY ROW OF NOTE-TABLE NOT MARKED
044600*DROPPED IS WRITTEN FORWARD, ORIGINAL CREATES INCLUDED.
044700*---------------------------------------------------------------
044800 800-REWRITE-NOTEFILE.
044900     MOVE "800-REWRITE-NOTEFILE" TO PARA-NAME.
045000     CLOSE NOTE-FILE.
045100     OPEN OUTPUT NOTEOUT-FILE.
045200
045300     PERFORM 810-REWRITE-ONE-ROW THRU 810-EXIT
045400         VARYING WS-DELETE-IDX FROM 1 BY 1
045500         UNTIL WS-DELETE-IDX > NOTE-TAB-COUNT.
045600
045700     CLOSE NOTEOUT-FILE.
045800 800-EXIT.
045900     EXIT.
046000
046100 810-REWRITE-ONE-ROW.
046200     MOVE "810-REWRITE-ONE-ROW" TO PARA-NAME.
046300     IF NOT NOTE-TAB-DROPPED (WS-DELETE-IDX)
046400         PERFORM 700-WRITE-NOTEOUT THRU 700-EXIT.
046500 810-EXIT.
046600     EXIT.
046700
046800*---------------------------------------------------------------
046900*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
047000*---------------------------------------------------------------
047100 900-CLEANUP.
047200     MOVE "900-CLEANUP" TO PARA-NAME.
047300     MOVE SPACES TO FD-NOTEERR-REC.
047400     MOVE RECORDS-WRITTEN  TO TRL-RECORDS-GOOD.
047500     MOVE RECORDS-IN-ERROR TO TRL-RECORDS-BAD.
047600     WRITE FD-NOTEERR-REC FROM WS-TRAILER-REC.
047700
047800     CLOSE NOTETRAN-FILE, MEDMSTR-FILE, NOTEERR-FILE, SYSOUT.
047900
048000     DISPLAY "** RECORDS READ     **" RECORDS-READ.
048100     DISPLAY "** RECORDS WRITTEN  **" RECORDS-WRITTEN.
048200     DISPLAY "** RECORDS IN ERROR **" RECORDS-IN-ERROR.
048300     DISPLAY "******** NORMAL END OF JOB NOTEUPD ********".
048400 900-EXIT.
048500     EXIT.
048600
048700*---------------------------------------------------------------
048800*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
048900*---------------------------------------------------------------
049000 1000-ABEND-RTN.
049100     WRITE SYSOUT-REC FROM ABEND-REC.
049200     DISPLAY "*** ABNORMAL END OF JOB NOTEUPD ***" UPON CONSOLE.
049300     DIVIDE ZERO-VAL INTO ONE-VAL.
