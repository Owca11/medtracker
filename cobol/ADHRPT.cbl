000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADHRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/02/90.
000600 DATE-COMPILED. 03/02/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          MAIN ADHERENCE-ENGINE BATCH REPORT.  FOR EVERY
001300*          MEDICATION ON MEDMSTR-FILE, LISTS THE LIFETIME
001400*          ADHERENCE RATE (LOGS TAKEN OVER LOGS LOGGED) AND,
001500*          WHEN THE ONE-CARD CONTROL RECORD ON ADHCTL CARRIES A
001600*          START AND END DATE, THE ADHERENCE RATE FOR JUST THAT
001700*          CALENDAR PERIOD AS WELL.  BOTH RATES ARE COMPUTED BY
001800*          THE SHARED SUBPROGRAM ADHCALC -- THIS PROGRAM ONLY
001900*          COUNTS THE LOG ROWS AND FORMATS THE REPORT.
002000*
002100*          THE CONTROL CARD IS OPTIONAL.  BLANK START/END FIELDS
002200*          MEAN 'LIFETIME ONLY' -- THE PERIOD COLUMNS ARE LEFT
002300*          BLANK AND NO PERIOD CALCULATION IS REQUESTED.  A CARD
002400*          WITH ONE DATE PRESENT AND THE OTHER BLANK, OR WITH A
002500*          DATE THAT WILL NOT PARSE, PRODUCES ONE ERROR LINE ON
002600*          THE REPORT AND FALLS BACK TO LIFETIME-ONLY -- IT DOES
002700*          NOT ABEND THE STEP (SAME RULE DOSELIST USES, CR-0422).
002800*
002900*          THERE ARE NO INTERMEDIATE CONTROL BREAKS -- ONE DETAIL
003000*          LINE PER MEDICATION IN MEDMSTR-FILE ORDER, THEN A
003100*          SINGLE TRAILER LINE COUNTING MEDICATIONS PROCESSED.
003200****************************************************************
003300
003400*    CHANGE LOG
003500*    ----------
003600*    DATE     BY    TICKET    DESCRIPTION
003700*    -------- ----- --------- ------------------------------------
003800*    03/02/90 JS    INITIAL   ORIGINAL CODING -- LIFETIME-RATE
003900*                             COLUMNS ONLY, NO PERIOD REQUEST.
004000*    08/09/91 LKM   CR-0442   ADDED THE OPTIONAL PERIOD-ADHERENCE
004100*                             COLUMNS, DRIVEN BY THE ADHCTL CARD,
004200*                             CALLING ADHCALC A SECOND TIME WITH
004300*                             REQUEST TYPE 'P'.
004400*    01/19/93 DJT   CR-0422   BAD OR HALF-SUPPLIED PERIOD DATES ON
004500*                             THE CONTROL CARD NOW PRODUCE ONE
004600*                             ERROR LINE AND A LIFETIME-ONLY REPORT
004700*                             INSTEAD OF ABENDING THE STEP.
004800*    11/30/95 RPK   CR-0549   ZERO MEDICATIONS PROCESSED IS A VALID
004900*                             TRAILER COUNT, NOT AN ERROR.
005000*    01/08/98 DJT   CR-0659   Y2K -- CONFIRMED THE PERIOD-DATE
005100*                             COMPARISONS IN 260-TEST-ONE-LOG-ROW
005200*                             COMPARE CORRECTLY ACROSS THE CENTURY
005300*                             BOUNDARY; NO CHANGE REQUIRED.
005400*    08/25/99 LKM   CR-0703   Y2K FOLLOW-UP -- ADDED THE CENTURY
005500*                             CHECK TO 300-EDIT-PERIOD-DATES.
005600*    06/25/02 RPK   CR-0818   REPORT NOW PRINTS THE PERIOD-EXPECTED
005700*                             DOSE COUNT RETURNED BY ADHCALC, NOT
005800*                             JUST THE PERIOD ADHERENCE RATE.
005900*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES, COUNTERS AND
006000*                             THE RUN-DATE AREA RE-CAST AS STANDALONE
006100*                             77-LEVEL ITEMS PER SHOP STANDARD; NO
006200*                             FUNCTIONAL CHANGE.
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS NEXT-PAGE.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT ADHCTL-FILE
007700     ASSIGN TO UT-S-ADHCTL
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS CFCODE.
008000
008100     SELECT MEDMSTR-FILE
008200     ASSIGN TO UT-S-MEDMSTR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS MFCODE.
008500
008600     SELECT DOSELOG-FILE
008700     ASSIGN TO UT-S-DOSELOG
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS LFCODE.
009000
009100     SELECT ADHRPT-FILE
009200     ASSIGN TO UT-S-ADHRPT
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                  PIC X(130).
010500
010600*ONE-CARD CONTROL RECORD -- OPTIONAL PERIOD START AND END DATE,
010700*KEYED YYYY-MM-DD.  BLANK MEANS LIFETIME-ONLY.
010800 FD  ADHCTL-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 20 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS FD-ADHCTL-REC.
011400 01  FD-ADHCTL-REC               PIC X(20).
011500
011600*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE AND
011700*WALKED IN FILE ORDER -- THAT ORDER IS THE REPORT'S ONLY SEQUENCE,
011800*THERE ARE NO INTERMEDIATE CONTROL BREAKS.
011900 FD  MEDMSTR-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 42 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-MEDMSTR-REC.
012500 01  FD-MEDMSTR-REC               PIC X(42).
012600
012700*DOSE-LOG, LOADED COMPLETE INTO DOSELOG-TABLE BEFORE ANY
012800*MEDICATION IS PROCESSED SO EACH MEDICATION'S COUNT PASS IS A
012900*TABLE SCAN, NOT A RE-READ OF THE FILE.
013000 FD  DOSELOG-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 27 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FD-DOSELOG-REC.
013600 01  FD-DOSELOG-REC               PIC X(27).
013700
013800*ADHERENCE-REPORT, 132 BYTES, ONE HEADER, ONE COLUMN-TITLE LINE,
013900*ONE DETAIL LINE PER MEDICATION AND ONE TRAILER LINE.
014000 FD  ADHRPT-FILE
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 132 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS FD-ADHRPT-REC.
014600 01  FD-ADHRPT-REC               PIC X(132).
014700
014800 WORKING-STORAGE SECTION.
014900
015000 01  FILE-STATUS-CODES.
015100     05  CFCODE                  PIC X(02).
015200     05  MFCODE                  PIC X(02).
015300         88  NO-MORE-MEDMSTR  VALUE "10".
015400     05  LFCODE                  PIC X(02).
015500         88  NO-MORE-DOSELOG  VALUE "10".
015600     05  OFCODE                  PIC X(02).
015700
015800*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
015900 COPY MEDMSTR.
016000
016100*COPY DOSELOG BRINGS IN DOSELOG-REC AND DOSELOG-TABLE, THE
016200*TABLE 260-TEST-ONE-LOG-ROW SCANS ONCE PER MEDICATION.
016300 COPY DOSELOG.
016400
016500 01  WS-CONTROL-REC.
016600     05  CTL-PERIOD-START        PIC X(10).
016700     05  CTL-PERIOD-END          PIC X(10).
016800 01  WS-CONTROL-REC-ALT REDEFINES WS-CONTROL-REC.
016900     05  CTL-ALT-START           PIC X(10).
017000     05  CTL-ALT-END             PIC X(10).
017100
017200*PARSED PERIOD START/END, YYYYMMDD, USED BOTH FOR THE LOG-DATE
017300*RANGE TEST IN 260-TEST-ONE-LOG-ROW AND AS THE ADH-PERIOD-START/
017400*END VALUES PASSED TO ADHCALC.
017500 01  WS-PERIOD-DATES.
017600     05  WS-PSTART-NUM           PIC 9(08).
017700     05  WS-PSTART-NUM-R REDEFINES WS-PSTART-NUM.
017800         10  WS-PSTART-YYYY       PIC 9(04).
017900         10  WS-PSTART-MM         PIC 9(02).
018000         10  WS-PSTART-DD         PIC 9(02).
018100     05  WS-PEND-NUM             PIC 9(08).
018200     05  WS-PEND-NUM-R REDEFINES WS-PEND-NUM.
018300         10  WS-PEND-YYYY         PIC 9(04).
018400         10  WS-PEND-MM           PIC 9(02).
018500         10  WS-PEND-DD           PIC 9(02).
018600
018700 77  WS-RUN-DATE                  PIC 9(06).
018800 01  WS-RUN-DATE-R.
018900     05  WS-RUN-YY                PIC 9(02).
019000     05  WS-RUN-MM                PIC 9(02).
019100     05  WS-RUN-DD                PIC 9(02).
019200
019300 01  WS-RUN-DATE-DISPLAY.
019400     05  WS-RDY-MM                PIC 9(02).
019500     05  FILLER                   PIC X(01) VALUE "/".
019600     05  WS-RDY-DD                PIC 9(02).
019700     05  FILLER                   PIC X(01) VALUE "/".
019800     05  WS-RDY-YY                PIC 9(02).
019900
020000*THE LIFETIME AND PERIOD RATES RETURNED BY ADHCALC ARE SAVED OFF
020100*HERE BECAUSE BOTH CALLS SHARE THE ONE ADH-RATE FIELD IN THE
020200*LINKAGE RECORD -- THE PERIOD CALL WOULD OTHERWISE OVERWRITE THE
020300*LIFETIME FIGURE BEFORE 700-WRITE-DETAIL-LINE CAN USE IT.
020400 01  WS-SAVED-RATES.
020500     05  WS-LIFETIME-ADH          PIC 9(03)V9(02).
020600     05  WS-PERIOD-ADH            PIC 9(03)V9(02).
020700     05  WS-PERIOD-EXPECTED       PIC 9(05).
020800
020900 01  WS-DETAIL-LINE.
021000     05  FILLER                   PIC X(01) VALUE SPACES.
021100     05  DTL-MED-ID               PIC ZZZZ9.
021200     05  FILLER                   PIC X(02) VALUE SPACES.
021300     05  DTL-MED-NAME             PIC X(30).
021400     05  FILLER                   PIC X(02) VALUE SPACES.
021500     05  DTL-DOSAGE-MG            PIC ZZZZ9.
021600     05  DTL-DOSAGE-LIT           PIC X(02) VALUE "MG".
021700     05  FILLER                   PIC X(02) VALUE SPACES.
021800     05  DTL-PER-DAY              PIC Z9.
021900     05  FILLER                   PIC X(02) VALUE SPACES.
022000     05  DTL-TOTAL-LOGS           PIC ZZZZ9.
022100     05  FILLER                   PIC X(02) VALUE SPACES.
022200     05  DTL-TAKEN-LOGS           PIC ZZZZ9.
022300     05  FILLER                   PIC X(02) VALUE SPACES.
022400     05  DTL-LIFETIME-ADH         PIC ZZ9.99.
022500     05  DTL-LIFETIME-LIT         PIC X(01) VALUE "%".
022600     05  FILLER                   PIC X(02) VALUE SPACES.
022700     05  DTL-PERIOD-EXPECTED      PIC ZZZZ9.
022800     05  FILLER                   PIC X(02) VALUE SPACES.
022900     05  DTL-PERIOD-TAKEN         PIC ZZZZ9.
023000     05  FILLER                   PIC X(02) VALUE SPACES.
023100     05  DTL-PERIOD-ADH           PIC ZZ9.99.
023200     05  DTL-PERIOD-LIT           PIC X(01) VALUE "%".
023300     05  FILLER                   PIC X(35) VALUE SPACES.
023400
023500 01  WS-HEADER-LINE.
023600     05  FILLER                   PIC X(01) VALUE SPACES.
023700     05  HDR-TITLE                PIC X(40) VALUE
023800             "MEDICATION ADHERENCE REPORT".
023900     05  FILLER                   PIC X(20) VALUE SPACES.
024000     05  HDR-RUN-DATE-TITLE       PIC X(10) VALUE "RUN DATE: ".
024100     05  HDR-RUN-DATE             PIC X(08).
024200     05  FILLER                   PIC X(53) VALUE SPACES.
024300
024400 01  WS-COLM-HDR-LINE.
024500     05  FILLER                   PIC X(01) VALUE SPACES.
024600     05  FILLER                   PIC X(05) VALUE "MEDID".
024700     05  FILLER                   PIC X(02) VALUE SPACES.
024800     05  FILLER                   PIC X(30) VALUE
024900             "MEDICATION NAME".
025000     05  FILLER                   PIC X(02) VALUE SPACES.
025100     05  FILLER                   PIC X(07) VALUE "DOSE MG".
025200     05  FILLER                   PIC X(02) VALUE SPACES.
025300     05  FILLER                   PIC X(02) VALUE "PD".
025400     05  FILLER                   PIC X(02) VALUE SPACES.
025500     05  FILLER                   PIC X(05) VALUE "TOTAL".
025600     05  FILLER                   PIC X(02) VALUE SPACES.
025700     05  FILLER                   PIC X(05) VALUE "TAKEN".
025800     05  FILLER                   PIC X(02) VALUE SPACES.
025900     05  FILLER                   PIC X(07) VALUE "LIFEADH".
026000     05  FILLER                   PIC X(02) VALUE SPACES.
026100     05  FILLER                   PIC X(05) VALUE "PEXP".
026200     05  FILLER                   PIC X(02) VALUE SPACES.
026300     05  FILLER                   PIC X(05) VALUE "PTKN".
026400     05  FILLER                   PIC X(02) VALUE SPACES.
026500     05  FILLER                   PIC X(07) VALUE "PERADH".
026600     05  FILLER                   PIC X(35) VALUE SPACES.
026700
026800 01  WS-TRAILER-LINE.
026900     05  FILLER                   PIC X(01) VALUE SPACES.
027000     05  TRL-TITLE                PIC X(30) VALUE
027100             "MEDICATIONS PROCESSED -- ".
027200     05  TRL-RECORD-COUNT         PIC ZZZ,ZZ9.
027300     05  FILLER                   PIC X(94) VALUE SPACES.
027400
027500 77  RECORDS-READ                 PIC 9(07) COMP.
027600 77  RECORDS-WRITTEN              PIC 9(07) COMP.
027700 77  WS-MED-IDX                   PIC 9(05) COMP.
027800 77  WS-LOG-IDX                   PIC 9(05) COMP.
027900 77  WS-MED-TOTAL-LOGS            PIC 9(07) COMP.
028000 77  WS-MED-TAKEN-LOGS            PIC 9(07) COMP.
028100 77  WS-MED-PERIOD-TAKEN          PIC 9(07) COMP.
028200 77  WS-RETURN-CD                 PIC 9(04) COMP.
028300
028400 77  MORE-MEDMSTR-SW              PIC X(01) VALUE "Y".
028500 77  MORE-DOSELOG-SW              PIC X(01) VALUE "Y".
028600 77  WS-PERIOD-REQUESTED-SW       PIC X(01) VALUE "N".
028700     88  PERIOD-IS-REQUESTED      VALUE "Y".
028800 77  WS-PERIOD-ERROR-SW           PIC X(01) VALUE "N".
028900     88  PERIOD-DATES-INVALID     VALUE "Y".
029000
029100*ADH-CALC-REC MUST MATCH ADHCALC'S LINKAGE RECORD FIELD FOR
029200*FIELD -- THIS IS THE ONE COPY OF THAT LAYOUT THAT LIVES IN
029300*ADHRPT'S OWN WORKING-STORAGE, PASSED BY REFERENCE ON EACH CALL.
029400 01  WS-ADH-CALC-REC.
029500     05  ADH-REQUEST-TYPE         PIC X(01).
029600         88  ADH-CALC-LIFETIME    VALUE "L".
029700         88  ADH-CALC-PERIOD      VALUE "P".
029800     05  ADH-TOTAL-LOGS           PIC 9(07).
029900     05  ADH-TAKEN-LOGS           PIC 9(07).
030000     05  ADH-DAYS                 PIC S9(07).
030100     05  ADH-PER-DAY              PIC S9(04).
030200     05  ADH-PERIOD-START         PIC 9(08).
030300     05  ADH-PERIOD-END           PIC 9(08).
030400     05  ADH-PERIOD-TAKEN         PIC 9(07).
030500     05  ADH-RATE                 PIC 9(03)V9(02).
030600     05  ADH-EXP-DOSES            PIC 9(05).
030700     05  ADH-PERIOD-EXP-DOSES     PIC 9(05).
030800     05  ADH-REJECT-REASON        PIC X(40).
030900     05  FILLER                   PIC X(08).
031000
031100 COPY ABENDREC.
031200
031300 PROCEDURE DIVISION.
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
031600         UNTIL MORE-MEDMSTR-SW = "N".
031700     PERFORM 060-LOAD-DOSELOG-TABLE THRU 060-EXIT
031800         UNTIL MORE-DOSELOG-SW = "N".
031900     PERFORM 100-MAINLINE THRU 100-EXIT.
032000     PERFORM 900-CLEANUP THRU 900-EXIT.
032100     MOVE ZERO TO RETURN-CODE.
032200     GOBACK.
032300
032400*---------------------------------------------------------------
032500*000-HOUSEKEEPING -- OPEN FILES, PICK UP THE RUN DATE, READ THE
032600*ONE OPTIONAL CONTROL CARD AND EDIT ITS PERIOD DATES.
032700*---------------------------------------------------------------
032800 000-HOUSEKEEPING.
032900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033000     DISPLAY "******** BEGIN JOB ADHRPT ********".
033100     ACCEPT WS-RUN-DATE FROM DATE.
033200     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
033300     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
033400     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
033500     MOVE WS-RUN-MM TO WS-RDY-MM.
033600     MOVE WS-RUN-DD TO WS-RDY-DD.
033700     MOVE WS-RUN-YY TO WS-RDY-YY.
033800     OPEN INPUT  ADHCTL-FILE, MEDMSTR-FILE, DOSELOG-FILE.
033900     OPEN OUTPUT ADHRPT-FILE, SYSOUT.
034000     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, WS-MED-IDX,
034100         WS-LOG-IDX, WS-MED-TOTAL-LOGS, WS-MED-TAKEN-LOGS,
034200         WS-MED-PERIOD-TAKEN, WS-RETURN-CD.
034300     MOVE ZERO TO MED-TAB-COUNT, LOG-TAB-COUNT.
034400
034500     READ ADHCTL-FILE INTO WS-CONTROL-REC
034600         AT END
034700         MOVE SPACES TO WS-CONTROL-REC
034800     END-READ.
034900     CLOSE ADHCTL-FILE.
035000     PERFORM 300-EDIT-PERIOD-DATES THRU 300-EXIT.
035100 000-EXIT.
035200     EXIT.
035300
035400*---------------------------------------------------------------
035500*050-LOAD-MEDMSTR-TABLE -- SAME SHOP-STANDARD TABLE LOAD USED BY
035600*DOSEEDIT AND DOSELIST.
035700*---------------------------------------------------------------
035800 050-LOAD-MEDMSTR-TABLE.
035900     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
036000     READ MEDMSTR-FILE INTO MEDMSTR-REC
036100         AT END
036200         MOVE "N" TO MORE-MEDMSTR-SW
036300         GO TO 050-EXIT
036400     END-READ.
036500
036600     ADD +1 TO MED-TAB-COUNT.
036700     MOVE MED-ID         TO MED-TAB-ID        (MED-TAB-COUNT).
036800     MOVE MED-NAME        TO MED-TAB-NAME      (MED-TAB-COUNT).
036900     MOVE MED-DOSAGE-MG   TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
037000     MOVE MED-PER-DAY     TO MED-TAB-PER-DAY   (MED-TAB-COUNT).
037100 050-EXIT.
037200     EXIT.
037300
037400*---------------------------------------------------------------
037500*060-LOAD-DOSELOG-TABLE -- WHOLE DOSE-LOG FILE, LOADED ONCE, SO
037600*200-PROCESS-ONE-MEDICATION CAN SCAN IT REPEATEDLY BY MED-ID.
037700*---------------------------------------------------------------
037800 060-LOAD-DOSELOG-TABLE.
037900     MOVE "060-LOAD-DOSELOG-TABLE" TO PARA-NAME.
038000     READ DOSELOG-FILE INTO DOSELOG-REC
038100         AT END
038200         MOVE "N" TO MORE-DOSELOG-SW
038300         GO TO 060-EXIT
038400     END-READ.
038500
038600     ADD +1 TO LOG-TAB-COUNT.
038700     ADD +1 TO RECORDS-READ.
038800     MOVE LOG-ID              TO
038900         LOG-TAB-ID (LOG-TAB-COUNT).
039000     MOVE LOG-MED-ID          TO
039100         LOG-TAB-MED-ID (LOG-TAB-COUNT).
039200     MOVE LOG-TAKEN-DATE      TO LOG-TAB-DATE
039300                                          (LOG-TAB-COUNT).
039400     MOVE LOG-TAKEN-TIME      TO LOG-TAB-TIME
039500                                          (LOG-TAB-COUNT).
039600     MOVE LOG-WAS-TAKEN       TO LOG-TAB-WAS-TAKEN
039700                                          (LOG-TAB-COUNT).
039800 060-EXIT.
039900     EXIT.
040000
040100*---------------------------------------------------------------
040200*100-MAINLINE -- HEADER, ONE DETAIL LINE PER MEDICATION IN
040300*MEDMSTR-TABLE ORDER, THEN THE TRAILER.  NO CONTROL BREAKS.
040400*---------------------------------------------------------------
040500 100-MAINLINE.
040600     MOVE "100-MAINLINE" TO PARA-NAME.
040700     PERFORM 750-WRITE-HEADER THRU 750-EXIT.
040800     PERFORM 755-WRITE-COLUMN-HDR THRU 755-EXIT.
040900
041000     IF PERIOD-DATES-INVALID
041100         PERFORM 770-WRITE-PERIOD-ERROR THRU 770-EXIT.
041200
041300     IF MED-TAB-COUNT > ZERO
041400         PERFORM 200-PROCESS-ONE-MEDICATION THRU 200-EXIT
041500             VARYING WS-MED-IDX FROM 1 BY 1
041600             UNTIL WS-MED-IDX > MED-TAB-COUNT.
041700
041800     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
041900 100-EXIT.
042000     EXIT.
042100
042200*---------------------------------------------------------------
042300*200-PROCESS-ONE-MEDICATION -- COUNT THIS MEDICATION'S LOGS,
042400*CALL ADHCALC FOR THE LIFETIME RATE (AND THE PERIOD RATE WHEN
042500*ONE WAS REQUESTED), THEN WRITE ITS DETAIL LINE.
042600*---------------------------------------------------------------
042700 200-PROCESS-ONE-MEDICATION.
042800     MOVE "200-PROCESS-ONE-MEDICATION" TO PARA-NAME.
042900     MOVE ZERO TO WS-MED-TOTAL-LOGS, WS-MED-TAKEN-LOGS,
043000                  WS-MED-PERIOD-TAKEN.
043100
043200     IF LOG-TAB-COUNT > ZERO
043300         PERFORM 260-TEST-ONE-LOG-ROW THRU 260-EXIT
043400             VARYING WS-LOG-IDX FROM 1 BY 1
043500             UNTIL WS-LOG-IDX > LOG-TAB-COUNT.
043600
043700     PERFORM 400-CALL-LIFETIME-CALC THRU 400-EXIT.
043800     IF PERIOD-IS-REQUESTED
043900         PERFORM 450-CALL-PERIOD-CALC THRU 450-EXIT.
044000
044100     PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
044200     ADD +1 TO RECORDS-WRITTEN.
044300 200-EXIT.
044400     EXIT.
044500
044600*---------------------------------------------------------------
044700*260-TEST-ONE-LOG-ROW -- ONE PASS THROUGH DOSELOG-TABLE ACCUMULATES
044800*ALL THREE COUNTS THIS MEDICATION NEEDS (TOTAL, TAKEN, AND TAKEN
044900*WITHIN THE PERIOD WHEN ONE IS ACTIVE) SO THE TABLE IS NEVER
045000*SCANNED MORE THAN ONCE PER MEDICATION.
045100*---------------------------------------------------------------
045200 260-TEST-ONE-LOG-ROW.
045300     IF LOG-TAB-MED-ID (WS-LOG-IDX) = MED-TAB-ID (WS-MED-IDX)
045400         ADD +1 TO WS-MED-TOTAL-LOGS
045500         IF LOG-TAB-WAS-TAKEN (WS-LOG-IDX) = "Y"
045600             ADD +1 TO WS-MED-TAKEN-LOGS
045700             IF PERIOD-IS-REQUESTED AND
045800                LOG-TAB-DATE (WS-LOG-IDX) >= WS-PSTART-NUM AND
045900                LOG-TAB-DATE (WS-LOG-IDX) <= WS-PEND-NUM
046000                 ADD +1 TO WS-MED-PERIOD-TAKEN
046100             END-IF
046200         END-IF
046300     END-IF.
046400 260-EXIT.
046500     EXIT.
046600
046700*---------------------------------------------------------------
046800*300-EDIT-PERIOD-DATES -- BOTH DATES BLANK MEANS NO PERIOD
046900*REQUEST.  ONE BLANK AND ONE SUPPLIED, OR EITHER UNPARSEABLE,
047000*SETS THE INVALID SWITCH SO 100-MAINLINE FALLS BACK TO A
047100*LIFETIME-ONLY REPORT (CR-0422).  START-AFTER-END IS NOT EDITED
047200*HERE -- ADHCALC'S OWN 300-CALC-PERIOD REJECTS THAT CASE.
047300*---------------------------------------------------------------
047400 300-EDIT-PERIOD-DATES.
047500     MOVE "300-EDIT-PERIOD-DATES" TO PARA-NAME.
047600     MOVE "N" TO WS-PERIOD-REQUESTED-SW, WS-PERIOD-ERROR-SW.
047700
047800     IF CTL-PERIOD-START = SPACES AND CTL-PERIOD-END = SPACES
047900         GO TO 300-EXIT.
048000
048100     IF CTL-PERIOD-START = SPACES OR CTL-PERIOD-END = SPACES
048200         MOVE "Y" TO WS-PERIOD-ERROR-SW
048300         GO TO 300-EXIT.
048400
048500     MOVE CTL-PERIOD-START (1:4) TO WS-PSTART-YYYY.
048600     MOVE CTL-PERIOD-START (6:2) TO WS-PSTART-MM.
048700     MOVE CTL-PERIOD-START (9:2) TO WS-PSTART-DD.
048800     MOVE CTL-PERIOD-END   (1:4) TO WS-PEND-YYYY.
048900     MOVE CTL-PERIOD-END   (6:2) TO WS-PEND-MM.
049000     MOVE CTL-PERIOD-END   (9:2) TO WS-PEND-DD.
049100
049200     IF CTL-PERIOD-START (5:1) NOT = "-" OR
049300        CTL-PERIOD-START (8:1) NOT = "-" OR
049400        CTL-PERIOD-END   (5:1) NOT = "-" OR
049500        CTL-PERIOD-END   (8:1) NOT = "-" OR
049600        WS-PSTART-NUM NOT NUMERIC OR WS-PEND-NUM NOT NUMERIC OR
049700        WS-PSTART-MM < 1 OR WS-PSTART-MM > 12 OR
049800        WS-PSTART-DD < 1 OR WS-PSTART-DD > 31 OR
049900        WS-PEND-MM   < 1 OR WS-PEND-MM   > 12 OR
050000        WS-PEND-DD   < 1 OR WS-PEND-DD   > 31 OR
050100        WS-PSTART-YYYY < 1753 OR WS-PEND-YYYY < 1753
050200         MOVE "Y" TO WS-PERIOD-ERROR-SW
050300         GO TO 300-EXIT.
050400
050500     MOVE "Y" TO WS-PERIOD-REQUESTED-SW.
050600 300-EXIT.
050700     EXIT.
050800
050900*---------------------------------------------------------------
051000*400-CALL-LIFETIME-CALC / 450-CALL-PERIOD-CALC -- THE TWO
051100*ADHCALC REQUESTS THIS REPORT USES.  THE RATE AND, FOR THE
051200*PERIOD REQUEST, THE EXPECTED-DOSE COUNT ARE SAVED OFF
051300*IMMEDIATELY BECAUSE THE NEXT CALL REUSES THE SAME FIELDS.
051400*---------------------------------------------------------------
051500 400-CALL-LIFETIME-CALC.
051600     MOVE "400-CALL-LIFETIME-CALC" TO PARA-NAME.
051700     SET ADH-CALC-LIFETIME TO TRUE.
051800     MOVE WS-MED-TOTAL-LOGS TO ADH-TOTAL-LOGS.
051900     MOVE WS-MED-TAKEN-LOGS TO ADH-TAKEN-LOGS.
052000     MOVE ZERO TO WS-RETURN-CD.
052100     CALL "ADHCALC" USING WS-ADH-CALC-REC, WS-RETURN-CD.
052200     MOVE ADH-RATE TO WS-LIFETIME-ADH.
052300 400-EXIT.
052400     EXIT.
052500
052600 450-CALL-PERIOD-CALC.
052700     MOVE "450-CALL-PERIOD-CALC" TO PARA-NAME.
052800     SET ADH-CALC-PERIOD TO TRUE.
052900     MOVE WS-PSTART-NUM TO ADH-PERIOD-START.
053000     MOVE WS-PEND-NUM TO ADH-PERIOD-END.
053100     MOVE MED-TAB-PER-DAY (WS-MED-IDX) TO ADH-PER-DAY.
053200     MOVE WS-MED-PERIOD-TAKEN TO ADH-PERIOD-TAKEN.
053300     MOVE ZERO TO WS-RETURN-CD.
053400     CALL "ADHCALC" USING WS-ADH-CALC-REC, WS-RETURN-CD.
053500     MOVE ADH-RATE TO WS-PERIOD-ADH.
053600     MOVE ADH-PERIOD-EXP-DOSES TO WS-PERIOD-EXPECTED.
053700 450-EXIT.
053800     EXIT.
053900
054000*---------------------------------------------------------------
054100*700-WRITE-DETAIL-LINE -- ONE MEDICATION ROW.  PERIOD COLUMNS
054200*ARE LEFT BLANK (ZERO-SUPPRESSED TO SPACES) WHEN NO PERIOD WAS
054300*REQUESTED.
054400*---------------------------------------------------------------
054500 700-WRITE-DETAIL-LINE.
054600     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
054700     MOVE SPACES TO WS-DETAIL-LINE.
054800     MOVE MED-TAB-ID (WS-MED-IDX)        TO DTL-MED-ID.
054900     MOVE MED-TAB-NAME (WS-MED-IDX)      TO DTL-MED-NAME.
055000     MOVE MED-TAB-DOSAGE-MG (WS-MED-IDX) TO DTL-DOSAGE-MG.
055100     MOVE MED-TAB-PER-DAY (WS-MED-IDX)   TO DTL-PER-DAY.
055200     MOVE WS-MED-TOTAL-LOGS              TO DTL-TOTAL-LOGS.
055300     MOVE WS-MED-TAKEN-LOGS              TO DTL-TAKEN-LOGS.
055400     MOVE WS-LIFETIME-ADH                TO DTL-LIFETIME-ADH.
055500
055600     IF PERIOD-IS-REQUESTED
055700         MOVE WS-PERIOD-EXPECTED     TO DTL-PERIOD-EXPECTED
055800         MOVE WS-MED-PERIOD-TAKEN    TO DTL-PERIOD-TAKEN
055900         MOVE WS-PERIOD-ADH          TO DTL-PERIOD-ADH
056000     END-IF.
056100
056200     WRITE FD-ADHRPT-REC FROM WS-DETAIL-LINE.
056300 700-EXIT.
056400     EXIT.
056500
056600*---------------------------------------------------------------
056700*750-WRITE-HEADER / 755-WRITE-COLUMN-HDR / 760-WRITE-TRAILER --
056800*REPORT BANNER, COLUMN TITLES AND THE MEDICATIONS-PROCESSED COUNT.
056900*---------------------------------------------------------------
057000 750-WRITE-HEADER.
057100     MOVE "750-WRITE-HEADER" TO PARA-NAME.
057200     MOVE WS-RUN-DATE-DISPLAY TO HDR-RUN-DATE.
057300     WRITE FD-ADHRPT-REC FROM WS-HEADER-LINE.
057400 750-EXIT.
057500     EXIT.
057600
057700 755-WRITE-COLUMN-HDR.
057800     MOVE "755-WRITE-COLUMN-HDR" TO PARA-NAME.
057900     WRITE FD-ADHRPT-REC FROM WS-COLM-HDR-LINE.
058000 755-EXIT.
058100     EXIT.
058200
058300 760-WRITE-TRAILER.
058400     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
058500     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
058600     WRITE FD-ADHRPT-REC FROM WS-TRAILER-LINE.
058700 760-EXIT.
058800     EXIT.
058900
059000*---------------------------------------------------------------
059100*770-WRITE-PERIOD-ERROR -- ONE ERROR LINE WHEN THE CONTROL CARD'S
059200*PERIOD DATES DID NOT EDIT CLEAN (CR-0422).  THE REPORT STILL
059300*RUNS, LIFETIME-ONLY.
059400*---------------------------------------------------------------
059500 770-WRITE-PERIOD-ERROR.
059600     MOVE "770-WRITE-PERIOD-ERROR" TO PARA-NAME.
059700     MOVE SPACES TO FD-ADHRPT-REC.
059800     STRING "Both period 'start' and 'end' must be supplied as"
059900         " valid YYYY-MM-DD dates -- report run lifetime-only."
060000         DELIMITED BY SIZE INTO FD-ADHRPT-REC
060100     END-STRING.
060200     WRITE FD-ADHRPT-REC.
060300 770-EXIT.
060400     EXIT.
060500
060600*---------------------------------------------------------------
060700*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
060800*---------------------------------------------------------------
060900 900-CLEANUP.
061000     MOVE "900-CLEANUP" TO PARA-NAME.
061100     CLOSE MEDMSTR-FILE, DOSELOG-FILE, ADHRPT-FILE, SYSOUT.
061200     DISPLAY "** DOSE-LOG RECORDS READ      **" RECORDS-READ.
061300     DISPLAY "** MEDICATIONS PROCESSED      **" RECORDS-WRITTEN.
061400     DISPLAY "******** NORMAL END OF JOB ADHRPT ********".
061500 900-EXIT.
061600     EXIT.
061700
061800*---------------------------------------------------------------
061900*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
062000*---------------------------------------------------------------
062100 1000-ABEND-RTN.
062200     WRITE SYSOUT-REC FROM ABEND-REC.
062300     DISPLAY "*** ABNORMAL END OF JOB ADHRPT ***" UPON CONSOLE.
062400     DIVIDE ZERO-VAL INTO ONE-VAL.
