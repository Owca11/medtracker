000100******************************************************************
000200*    NOTEREC  --  DOCTOR'S NOTE RECORD LAYOUT                     *
000300*    ONE ENTRY PER DATED NOTE ATTACHED TO A MEDICATION.  NOTES    *
000400*    ARE CREATE/DELETE ONLY -- THE FILE IS NEVER REWRITTEN IN     *
000500*    PLACE, SO THERE IS NO UPDATE-IN-PLACE LOGIC ANYWHERE THAT    *
000600*    COPIES THIS LAYOUT.                                          *
000700*    RECORD ON NOTE-FILE IS A FIXED 80-BYTE LINE; THE WORKING-     *
000800*    STORAGE FORM CARRIES EIGHT RESERVE BYTES.                    *
000900******************************************************************
001000 01  NOTE-REC.
001100     05  NOTE-ID                    PIC 9(07).
001200     05  NOTE-MED-ID                PIC 9(05).
001300     05  NOTE-DATE                  PIC 9(08).
001400     05  NOTE-DATE-R REDEFINES NOTE-DATE.
001500         10  NOTE-YEAR              PIC 9(04).
001600         10  NOTE-MONTH             PIC 9(02).
001700         10  NOTE-DAY               PIC 9(02).
001800     05  NOTE-TEXT                  PIC X(60).
001900     05  FILLER                     PIC X(08).
002000*
002100******************************************************************
002200*    NOTE-TABLE -- IN-MEMORY COPY OF NOTE-FILE, LOADED ONCE PER    *
002300*    STEP BY NOTEUPD (SO A DELETE CAN DROP A ROW BEFORE THE        *
002400*    FILE IS REWRITTEN) AND BY NOTESRCH (SO SELECTION BY           *
002500*    MEDICATION KEY DOES NOT REQUIRE AN INDEXED READ).             *
002600******************************************************************
002700 01  NOTE-TABLE.
002800     05  NOTE-TAB-COUNT             PIC 9(05) COMP.
002900     05  NOTE-TAB-ENTRY OCCURS 5000 TIMES
003000                        INDEXED BY NOTE-TAB-IDX.
003100         10  NOTE-TAB-ID            PIC 9(07).
003200         10  NOTE-TAB-MED-ID        PIC 9(05).
003300         10  NOTE-TAB-DATE          PIC 9(08).
003400         10  NOTE-TAB-TEXT          PIC X(60).
003500         10  NOTE-TAB-DROP-SW       PIC X(01).
003600             88  NOTE-TAB-DROPPED   VALUE "D".
003700         10  FILLER                 PIC X(03).
