000100******************************************************************
000200*    DOSELOG  --  DOSE-LOG EVENT RECORD LAYOUT                    *
000300*    ONE ENTRY PER DOSE EVENT (TAKEN OR MISSED) LOGGED AGAINST    *
000400*    A MEDICATION.  LOG-TAKEN-DATE/-TIME CARRY REDEFINED          *
000500*    YEAR/MONTH/DAY AND HOUR/MINUTE/SECOND VIEWS SO THE REPORT    *
000600*    PROGRAMS CAN EDIT THE TIMESTAMP WITHOUT RE-UNSTRINGING IT.   *
000700*    RECORD AS WRITTEN TO DOSELOG-FILE IS A FIXED 27-BYTE LINE;   *
000800*    THE WORKING-STORAGE FORM CARRIES FIVE RESERVE BYTES.         *
000900******************************************************************
001000 01  DOSELOG-REC.
001100     05  LOG-ID                     PIC 9(07).
001200     05  LOG-MED-ID                 PIC 9(05).
001300     05  LOG-TAKEN-DATE             PIC 9(08).
001400     05  LOG-TAKEN-DATE-R REDEFINES LOG-TAKEN-DATE.
001500         10  LOG-TAKEN-YEAR         PIC 9(04).
001600         10  LOG-TAKEN-MONTH        PIC 9(02).
001700         10  LOG-TAKEN-DAY          PIC 9(02).
001800     05  LOG-TAKEN-TIME             PIC 9(06).
001900     05  LOG-TAKEN-TIME-R REDEFINES LOG-TAKEN-TIME.
002000         10  LOG-TAKEN-HOUR         PIC 9(02).
002100         10  LOG-TAKEN-MINUTE       PIC 9(02).
002200         10  LOG-TAKEN-SECOND       PIC 9(02).
002300     05  LOG-WAS-TAKEN              PIC X(01).
002400         88  DOSE-TAKEN             VALUE "Y".
002500         88  DOSE-MISSED            VALUE "N".
002600     05  FILLER                     PIC X(05).
002700*
002800******************************************************************
002900*    DOSELOG-TABLE -- IN-MEMORY TABLE, LOADED ONCE PER STEP SO    *
003000*    ADHRPT/DOSELIST CAN SCAN A MEDICATION'S LOGS REPEATEDLY      *
003100*    (LIFETIME, EXPECTED-DAYS AND PERIOD PASSES) WITHOUT          *
003200*    RE-READING DOSELOG-FILE.                                     *
003300******************************************************************
003400 01  DOSELOG-TABLE.
003500     05  LOG-TAB-COUNT              PIC 9(05) COMP.
003600     05  LOG-TAB-ENTRY OCCURS 20000 TIMES
003700                       INDEXED BY LOG-TAB-IDX.
003800         10  LOG-TAB-ID             PIC 9(07).
003900         10  LOG-TAB-MED-ID         PIC 9(05).
004000         10  LOG-TAB-DATE           PIC 9(08).
004100         10  LOG-TAB-TIME           PIC 9(06).
004200         10  LOG-TAB-WAS-TAKEN      PIC X(01).
004300         10  FILLER                 PIC X(03).
