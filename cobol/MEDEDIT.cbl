000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MEDEDIT.
000300 AUTHOR. R. KOVACH.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE MEDICATION TRANSACTION FILE
001300*          KEYED IN BY PHARMACY DATA ENTRY.  EACH TRANSACTION
001400*          IS A CANDIDATE MEDICATION-MASTER ENTRY -- NAME,
001500*          DOSAGE IN MILLIGRAMS AND PRESCRIBED DOSES PER DAY.
001600*
001700*          RECORDS THAT PASS EDIT ARE WRITTEN TO MEDMSTR-FILE,
001800*          WHICH BECOMES THE MEDICATION-MASTER FOR ALL LATER
001900*          ADHERENCE STEPS.  FAILING RECORDS GO TO MEDERR WITH
002000*          A ONE-LINE REASON AND ARE NOT CARRIED FORWARD.
002100*
002200******************************************************************
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    031489 RK    ORIGINAL PROGRAM -- MEDTRAN EDIT/MEDMSTR BUILD.
002700*    062289 RK    ADDED MISSING-FIELD MESSAGES PER PHARMACY QA.
002800*    091590 PA    DOSAGE-MG UPPER BOUND RAISED TO 99999 (WAS 9999)
002900*                 TO LET COMBINATION PRODUCTS THROUGH.  REQ PH-118
003000*    042291 PA    ZERO PER-DAY NOW VALID ("AS NEEDED") -- REQ PH-142
003100*    101592 TGD   STANDARDIZED ERR-MSG TEXT TO MATCH DOSEEDIT/
003200*                 NOTEUPD SO OPS CAN GREP ONE FORMAT ACROSS JOBS.
003300*    031594 MOR   MED-ID NO LONGER ZERO-SUPPRESSED ON MEDERR LINE.
003400*    081296 MOR   RECORDS-IN-ERROR COUNTER WIDENED TO 9(07).
003500*    112298 KLR   Y2K REVIEW -- NO DATE FIELDS ON MEDICATION-
003600*                 MASTER, NO CHANGE REQUIRED.  SIGNED OFF KLR/KP.
003700*    030700 KLR   ADDED TRAILER COUNT LINE TO MEDERR FOR BALANCING
003800*                 AGAINST THE PHARMACY SYSTEM'S TRANSACTION COUNT.
003900*    091403 DAP   EMPTY MED-NAME NO LONGER REJECTED -- STORAGE
004000*                 LAYER TOLERATES IT PER ARCHITECTURE REVIEW.
004100*    031407 LKM   WORKING-STORAGE SWITCHES AND COUNTERS RE-CAST
004200*                 AS STANDALONE 77-LEVEL ITEMS PER SHOP STANDARD;
004300*                 NO FUNCTIONAL CHANGE.
004400*
004500******************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS NEXT-PAGE.
005300 
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900 
006000     SELECT MEDTRAN-FILE
006100     ASSIGN TO UT-S-MEDTRAN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS IFCODE.
006400 
006500     SELECT MEDMSTR-FILE
006600     ASSIGN TO UT-S-MEDMSTR
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900 
007000     SELECT MEDERR-FILE
007100     ASSIGN TO UT-S-MEDERR
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS EFCODE.
007400 
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 132 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(132).
008400 
008500****** THIS FILE IS KEYED BY PHARMACY DATA ENTRY.  ONE CANDIDATE
008600****** MEDICATION-MASTER TRANSACTION PER RECORD.  NO TRAILER.
008700 FD  MEDTRAN-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 42 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS MEDTRAN-REC.
009300 01  MEDTRAN-REC                   PIC X(42).
009400 
009500****** THIS FILE BECOMES THE MEDICATION-MASTER INPUT TO EVERY
009600****** OTHER ADHERENCE-SUITE JOB.  MED-ID SEQUENCE IS NOT
009700****** ENFORCED HERE -- THE TRANSACTION FILE IS EXPECTED TO
009800****** ARRIVE IN MED-ID ASCENDING ORDER FROM THE PHARMACY FEED.
009900 FD  MEDMSTR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 42 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS MEDMSTR-OUT-REC.
010500 01  MEDMSTR-OUT-REC                PIC X(42).
010600 
010700 FD  MEDERR-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS MEDTRAN-REC-ERR.
011300 01  MEDTRAN-REC-ERR.
011400     05  ERR-MSG                   PIC X(40).
011500     05  REST-OF-REC               PIC X(42).
011600     05  FILLER                    PIC X(50).
011700 
011800 WORKING-STORAGE SECTION.
011900 
012000 01  FILE-STATUS-CODES.
012100     05  IFCODE                    PIC X(2).
012200         88 NO-MORE-DATA    VALUE "10".
012300     05  OFCODE                    PIC X(2).
012400     05  EFCODE                    PIC X(2).
012500 
012600 COPY MEDMSTR.
012700 
012800 01  WS-TRAN-REC.
012900     05  TRAN-MED-ID               PIC 9(05).
013000     05  TRAN-MED-NAME             PIC X(30).
013100     05  TRAN-DOSAGE-MG            PIC X(05).
013200     05  TRAN-DOSAGE-MG-N REDEFINES TRAN-DOSAGE-MG
013300                                    PIC 9(05).
013400     05  TRAN-PER-DAY              PIC X(02).
013500     05  TRAN-PER-DAY-N REDEFINES TRAN-PER-DAY
013600                                   PIC 9(02).
013700     05  FILLER                    PIC X(08).
013800
013900 01  WS-TRAN-REC-ALT REDEFINES WS-TRAN-REC.
014000     05  TRAN-ALT-ID                PIC X(05).
014100     05  TRAN-ALT-REST              PIC X(45).
014200
014300 01  WS-TRAILER-REC.
014400     05  FILLER                    PIC X(01).
014500     05  TRL-RECORDS-GOOD          PIC 9(07).
014600     05  FILLER                    PIC X(01).
014700     05  TRL-RECORDS-BAD           PIC 9(07).
014800     05  FILLER                    PIC X(90).
014900
015000 77  WS-RUN-DATE               PIC 9(06).
015100 01  WS-RUN-DATE-R.
015200     05  WS-RUN-YY                 PIC 9(02).
015300     05  WS-RUN-MM                 PIC 9(02).
015400     05  WS-RUN-DD                 PIC 9(02).
015500
015600 77  RECORDS-READ              PIC 9(07) COMP.
015700 77  RECORDS-WRITTEN           PIC 9(07) COMP.
015800 77  RECORDS-IN-ERROR          PIC 9(07) COMP.
015900
016000 77  MORE-DATA-SW              PIC X(01) VALUE "Y".
016100     88  NO-MORE-TRAN  VALUE "N".
016200 77  ERROR-FOUND-SW            PIC X(01) VALUE "N".
016300     88  RECORD-ERROR-FOUND  VALUE "Y".
016400     88  VALID-RECORD         VALUE "N".
016500
016600 COPY ABENDREC.
016700 
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-MAINLINE THRU 100-EXIT
017100             UNTIL NO-MORE-TRAN.
017200     PERFORM 900-CLEANUP THRU 900-EXIT.
017300     MOVE +0 TO RETURN-CODE.
017400     GOBACK.
017500 
017600 000-HOUSEKEEPING.
017700     MOVE "MEDEDIT" TO ABEND-PROGRAM-ID.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     DISPLAY "******** BEGIN JOB MEDEDIT ********".
018000     ACCEPT WS-RUN-DATE FROM DATE.
018100     MOVE WS-RUN-DATE (1:2) TO WS-RUN-YY.
018200     MOVE WS-RUN-DATE (3:2) TO WS-RUN-MM.
018300     MOVE WS-RUN-DATE (5:2) TO WS-RUN-DD.
018400     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, RECORDS-IN-ERROR.
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600     PERFORM 920-READ-MEDTRAN THRU 920-EXIT.
018700 000-EXIT.
018800     EXIT.
018900 
019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO PARA-NAME.
019200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019300 
019400     IF RECORD-ERROR-FOUND
019500         ADD +1 TO RECORDS-IN-ERROR
019600         PERFORM 710-WRITE-MEDERR THRU 710-EXIT
019700     ELSE
019800         ADD +1 TO RECORDS-WRITTEN
019900         PERFORM 700-WRITE-MEDMSTR THRU 700-EXIT.
020000 
020100     PERFORM 920-READ-MEDTRAN THRU 920-EXIT.
020200 100-EXIT.
020300     EXIT.
020400 
020500 300-FIELD-EDITS.
020600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
020700     MOVE "N" TO ERROR-FOUND-SW.
020800 
020900     IF TRAN-MED-ID IN WS-TRAN-REC NOT NUMERIC
021000         MOVE "*** MISSING OR INVALID MED-ID" TO ERR-MSG
021100         MOVE "Y" TO ERROR-FOUND-SW
021200         GO TO 300-EXIT.
021300 
021400     IF TRAN-DOSAGE-MG IN WS-TRAN-REC = SPACES
021500         MOVE "*** DOSAGE-MG IS REQUIRED" TO ERR-MSG
021600         MOVE "Y" TO ERROR-FOUND-SW
021700         GO TO 300-EXIT.
021800 
021900     IF TRAN-DOSAGE-MG IN WS-TRAN-REC NOT NUMERIC
022000         MOVE "*** DOSAGE-MG MUST BE A NON-NEGATIVE NUMBER" TO
022100              ERR-MSG
022200         MOVE "Y" TO ERROR-FOUND-SW
022300         GO TO 300-EXIT.
022400 
022500     IF TRAN-PER-DAY IN WS-TRAN-REC = SPACES
022600         MOVE "*** PER-DAY IS REQUIRED" TO ERR-MSG
022700         MOVE "Y" TO ERROR-FOUND-SW
022800         GO TO 300-EXIT.
022900 
023000     IF TRAN-PER-DAY IN WS-TRAN-REC NOT NUMERIC
023100         MOVE "*** PER-DAY MUST BE A NON-NEGATIVE NUMBER" TO
023200              ERR-MSG
023300         MOVE "Y" TO ERROR-FOUND-SW
023400         GO TO 300-EXIT.
023500 
023600*    MED-NAME MAY BE BLANK -- STORAGE LAYER TOLERATES IT.
023700*    (091403 DAP -- SEE CHANGE LOG.)  NO EDIT CODED HERE.
023800 
023900 300-EXIT.
024000     EXIT.
024100 
024200 700-WRITE-MEDMSTR.
024300     MOVE "700-WRITE-MEDMSTR" TO PARA-NAME.
024400     MOVE TRAN-MED-ID IN WS-TRAN-REC   TO MED-ID IN MEDMSTR-REC.
024500     MOVE TRAN-MED-NAME IN WS-TRAN-REC TO MED-NAME IN MEDMSTR-REC.
024600     MOVE TRAN-DOSAGE-MG-N IN WS-TRAN-REC TO
024700          MED-DOSAGE-MG IN MEDMSTR-REC.
024800     MOVE TRAN-PER-DAY-N IN WS-TRAN-REC TO
024900          MED-PER-DAY IN MEDMSTR-REC.
025000     WRITE MEDMSTR-OUT-REC FROM MEDMSTR-REC.
025100 700-EXIT.
025200     EXIT.
025300 
025400 710-WRITE-MEDERR.
025500     MOVE "710-WRITE-MEDERR" TO PARA-NAME.
025600     MOVE MEDTRAN-REC TO REST-OF-REC.
025700     WRITE MEDTRAN-REC-ERR.
025800 710-EXIT.
025900     EXIT.
026000 
026100 800-OPEN-FILES.
026200     MOVE "800-OPEN-FILES" TO PARA-NAME.
026300     OPEN INPUT MEDTRAN-FILE.
026400     OPEN OUTPUT MEDMSTR-FILE, MEDERR-FILE, SYSOUT.
026500 800-EXIT.
026600     EXIT.
026700 
026800 850-CLOSE-FILES.
026900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027000     CLOSE MEDTRAN-FILE, MEDMSTR-FILE, MEDERR-FILE, SYSOUT.
027100 850-EXIT.
027200     EXIT.
027300 
027400 920-READ-MEDTRAN.
027500     MOVE "920-READ-MEDTRAN" TO PARA-NAME.
027600     READ MEDTRAN-FILE INTO WS-TRAN-REC
027700         AT END
027800         MOVE "N" TO MORE-DATA-SW
027900         GO TO 920-EXIT
028000     END-READ.
028100     ADD +1 TO RECORDS-READ.
028200 920-EXIT.
028300     EXIT.
028400 
028500 900-CLEANUP.
028600     MOVE "900-CLEANUP" TO PARA-NAME.
028700     MOVE RECORDS-WRITTEN TO TRL-RECORDS-GOOD.
028800     MOVE RECORDS-IN-ERROR TO TRL-RECORDS-BAD.
028900     WRITE MEDTRAN-REC-ERR FROM WS-TRAILER-REC.
029000 
029100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029200 
029300     DISPLAY "** MEDICATION RECORDS READ    **" RECORDS-READ.
029400     DISPLAY "** MEDICATION RECORDS WRITTEN **" RECORDS-WRITTEN.
029500     DISPLAY "** MEDICATION RECORDS IN ERROR **" RECORDS-IN-ERROR.
029600     DISPLAY "******** NORMAL END OF JOB MEDEDIT ********".
029700 900-EXIT.
029800     EXIT.
029900 
030000 1000-ABEND-RTN.
030100     WRITE SYSOUT-REC FROM ABEND-REC.
030200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030300     DISPLAY "*** ABNORMAL END OF JOB-MEDEDIT ***" UPON CONSOLE.
030400     DIVIDE ZERO-VAL INTO ONE-VAL.
