000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  NOTESRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/27/89.
000600 DATE-COMPILED. 11/27/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SELECTS DOCTOR'S NOTES BY MEDICATION
001300*          KEY, SUPPLIED ON THE ONE-CARD CONTROL RECORD ON
001400*          NOTECTL.  THE KEY IS CARRIED AS TEXT ON THE CARD;
001500*          IF IT DOES NOT EDIT AS A NUMBER NO NOTE CAN MATCH IT
001600*          AND THE RUN PRODUCES AN EMPTY, NOT AN ERROR, RESULT.
001700*
001800*          NOTES ARE LISTED IN NOTE-ID (ASCENDING) ORDER, THE
001900*          ORDER THEY WERE LOADED INTO NOTE-TABLE FROM NOTE-FILE.
002000****************************************************************
002100
002200*    CHANGE LOG
002300*    ----------
002400*    DATE     BY    TICKET    DESCRIPTION
002500*    -------- ----- --------- ------------------------------------
002600*    11/27/89 JWS   INITIAL   ORIGINAL CODING.
002700*    07/14/91 RPK   CR-0359   ADDED MEDICATION NAME TO THE LISTING
002800*                             VIA THE MEDMSTR TABLE LOOKUP.
002900*    02/02/93 DJT   CR-0427   NON-NUMERIC FILTER NO LONGER ABENDS --
003000*                             TREATED AS A SELECTION THAT MATCHES
003100*                             NOTHING, TRAILER COUNT ZERO.
003200*    01/14/98 DJT   CR-0662   Y2K -- CONFIRMED NOTE-TAB-DATE AND THE
003300*                             DISPLAY FORMAT COMPARE AND PRINT
003400*                             CORRECTLY ACROSS THE CENTURY BOUNDARY;
003500*                             NO CHANGE REQUIRED.
003600*    09/20/99 LKM   CR-0705   Y2K FOLLOW-UP -- WIDENED CTL-MED-FILTER
003700*                             EDIT TO REJECT EMBEDDED BLANKS.
003800*    05/11/02 RPK   CR-0814   REPORT HEADER NOW SHOWS THE FILTER KEY
003900*                             THE LISTING WAS RUN AGAINST.
004000*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES AND COUNTERS
004100*                             RE-CAST AS STANDALONE 77-LEVEL ITEMS
004200*                             PER SHOP STANDARD; NO FUNCTIONAL CHANGE.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT NOTECTL-FILE
005700     ASSIGN TO UT-S-NOTECTL
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS CFCODE.
006000
006100     SELECT MEDMSTR-FILE
006200     ASSIGN TO UT-S-MEDMSTR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS MFCODE.
006500
006600     SELECT NOTE-FILE
006700     ASSIGN TO UT-S-NOTE
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT NOTERPT-FILE
007200     ASSIGN TO UT-S-NOTERPT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                  PIC X(130).
008500
008600*ONE-CARD CONTROL RECORD -- THE MEDICATION-KEY FILTER TEXT, AS
008700*KEYED.  NOT EDITED HERE; 300-EDIT-FILTER DECIDES WHETHER IT CAN
008800*POSSIBLY MATCH A NOTE.
008900 FD  NOTECTL-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 05 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-NOTECTL-REC.
009500 01  FD-NOTECTL-REC               PIC X(05).
009600
009700*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE FOR THE
009800*NAME LOOKUP ON EACH LISTING LINE.
009900 FD  MEDMSTR-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 42 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-MEDMSTR-REC.
010500 01  FD-MEDMSTR-REC               PIC X(42).
010600
010700*NOTE-FILE, LOADED COMPLETE INTO NOTE-TABLE BEFORE THE FILTER IS
010800*APPLIED.
010900 FD  NOTE-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FD-NOTE-REC.
011500 01  FD-NOTE-REC                  PIC X(80).
011600
011700*THE NOTE-SELECTION LISTING, 132 BYTES, HEADER AND TRAILER LINES
011800*PLUS ONE DETAIL LINE PER NOTE SELECTED.
011900 FD  NOTERPT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-NOTERPT-REC.
012500 01  FD-NOTERPT-REC               PIC X(132).
012600
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  CFCODE                  PIC X(02).
013100     05  MFCODE                  PIC X(02).
013200         88  NO-MORE-MEDMSTR  VALUE "10".
013300     05  IFCODE                  PIC X(02).
013400         88  NO-MORE-NOTE     VALUE "10".
013500     05  OFCODE                  PIC X(02).
013600
013700*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
013800 COPY MEDMSTR.
013900
014000*COPY NOTEREC BRINGS IN NOTE-REC AND NOTE-TABLE, THE ENTRY THIS
014100*STEP ACTUALLY LOADS AND WALKS.
014200 COPY NOTEREC.
014300
014400 01  WS-CONTROL-REC.
014500     05  CTL-MED-FILTER          PIC X(05).
014600     05  CTL-MED-FILTER-N REDEFINES CTL-MED-FILTER
014700                                 PIC 9(05).
014800 01  WS-CONTROL-REC-ALT REDEFINES WS-CONTROL-REC
014900                                 PIC X(05).
015000
015100 01  WS-DISPLAY-DATE              PIC 9(08).
015200 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
015300     05  WS-DISP-YYYY             PIC 9(04).
015400     05  WS-DISP-MM               PIC 9(02).
015500     05  WS-DISP-DD               PIC 9(02).
015600
015700 01  WS-DETAIL-LINE.
015800     05  DTL-NOTE-ID             PIC Z(06)9.
015900     05  FILLER                  PIC X(02) VALUE SPACES.
016000     05  DTL-MED-NAME            PIC X(30).
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  DTL-NOTE-DATE           PIC X(10).
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  DTL-NOTE-TEXT           PIC X(60).
016500     05  FILLER                  PIC X(20) VALUE SPACES.
016600
016700 01  WS-HEADER-LINE.
016800     05  FILLER                  PIC X(01) VALUE SPACES.
016900     05  HDR-TITLE               PIC X(22) VALUE
017000             "NOTE SELECTION LIST -".
017100     05  HDR-FILTER              PIC X(05).
017200     05  FILLER                  PIC X(104) VALUE SPACES.
017300
017400 01  WS-TRAILER-LINE.
017500     05  FILLER                  PIC X(01) VALUE SPACES.
017600     05  TRL-TITLE               PIC X(20) VALUE
017700             "RECORDS LISTED -- ".
017800     05  TRL-RECORD-COUNT        PIC ZZZ,ZZ9.
017900     05  FILLER                  PIC X(104) VALUE SPACES.
018000
018100 77  RECORDS-READ            PIC 9(07) COMP.
018200 77  RECORDS-WRITTEN         PIC 9(07) COMP.
018300 77  WS-WALK-IDX             PIC 9(05) COMP.
018400
018500 77  MORE-MEDMSTR-SW         PIC X(01) VALUE "Y".
018600 77  MORE-NOTE-SW            PIC X(01) VALUE "Y".
018700 77  WS-FILTER-VALID-SW      PIC X(01) VALUE "N".
018800     88  FILTER-IS-NUMERIC   VALUE "Y".
018900
019000 COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
019500         UNTIL MORE-MEDMSTR-SW = "N".
019600     PERFORM 060-LOAD-NOTE-TABLE THRU 060-EXIT
019700         UNTIL MORE-NOTE-SW = "N".
019800     PERFORM 100-MAINLINE THRU 100-EXIT.
019900     PERFORM 900-CLEANUP THRU 900-EXIT.
020000     MOVE ZERO TO RETURN-CODE.
020100     GOBACK.
020200
020300*---------------------------------------------------------------
020400*000-HOUSEKEEPING -- OPEN FILES AND READ THE ONE CONTROL CARD.
020500*---------------------------------------------------------------
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB NOTESRCH ********".
020900     OPEN INPUT  NOTECTL-FILE, MEDMSTR-FILE, NOTE-FILE.
021000     OPEN OUTPUT NOTERPT-FILE, SYSOUT.
021100     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, WS-WALK-IDX.
021200     MOVE ZERO TO MED-TAB-COUNT, NOTE-TAB-COUNT.
021300
021400     READ NOTECTL-FILE INTO WS-CONTROL-REC
021500         AT END
021600         MOVE SPACES TO CTL-MED-FILTER
021700     END-READ.
021800     CLOSE NOTECTL-FILE.
021900 
022000     IF CTL-MED-FILTER-N NUMERIC
022100         SET FILTER-IS-NUMERIC TO TRUE
022200     ELSE
022300         MOVE "N" TO WS-FILTER-VALID-SW.
022400 000-EXIT.
022500     EXIT.
022600
022700*---------------------------------------------------------------
022800*050-LOAD-MEDMSTR-TABLE -- SAME SHOP-STANDARD TABLE LOAD USED BY
022900*DOSEEDIT AND DOSELIST; HERE IT ONLY SUPPLIES THE NAME FOR EACH
023000*LINE.
023100*---------------------------------------------------------------
023200 050-LOAD-MEDMSTR-TABLE.
023300     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
023400     READ MEDMSTR-FILE INTO MEDMSTR-REC
023500         AT END
023600         MOVE "N" TO MORE-MEDMSTR-SW
023700         GO TO 050-EXIT
023800     END-READ.
023900
024000     ADD +1 TO MED-TAB-COUNT.
024100     MOVE MED-ID        TO MED-TAB-ID     (MED-TAB-COUNT).
024200     MOVE MED-NAME       TO MED-TAB-NAME   (MED-TAB-COUNT).
024300     MOVE MED-DOSAGE-MG  TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
024400     MOVE MED-PER-DAY    TO MED-TAB-PER-DAY (MED-TAB-COUNT).
024500 050-EXIT.
024600     EXIT.
024700
024800*---------------------------------------------------------------
024900*060-LOAD-NOTE-TABLE -- LOADED IN FILE (NOTE-ID ASCENDING) ORDER,
025000*THE ORDER 400-PRODUCE-LISTING WALKS IT IN.
025100*---------------------------------------------------------------
025200 060-LOAD-NOTE-TABLE.
025300     MOVE "060-LOAD-NOTE-TABLE" TO PARA-NAME.
025400     READ NOTE-FILE INTO NOTE-REC
025500         AT END
025600         MOVE "N" TO MORE-NOTE-SW
025700         GO TO 060-EXIT
025800     END-READ.
025900
026000     ADD +1 TO NOTE-TAB-COUNT.
026100     ADD +1 TO RECORDS-READ.
026200     MOVE NOTE-ID      TO NOTE-TAB-ID     (NOTE-TAB-COUNT).
026300     MOVE NOTE-MED-ID  TO NOTE-TAB-MED-ID (NOTE-TAB-COUNT).
026400     MOVE NOTE-DATE    TO NOTE-TAB-DATE   (NOTE-TAB-COUNT).
026500     MOVE NOTE-TEXT    TO NOTE-TAB-TEXT   (NOTE-TAB-COUNT).
026600     MOVE "K" TO NOTE-TAB-DROP-SW (NOTE-TAB-COUNT).
026700 060-EXIT.
026800     EXIT.
026900
027000*---------------------------------------------------------------
027100*100-MAINLINE -- AN UNPARSEABLE FILTER MATCHES NO NOTE ON FILE,
027200*SO THE LISTING RUNS EITHER WAY; IT SIMPLY COMES BACK EMPTY.
027300*---------------------------------------------------------------
027400 100-MAINLINE.
027500     MOVE "100-MAINLINE" TO PARA-NAME.
027600     PERFORM 750-WRITE-HEADER THRU 750-EXIT.
027700     IF FILTER-IS-NUMERIC
027800         PERFORM 400-PRODUCE-LISTING THRU 400-EXIT.
027900     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
028000 100-EXIT.
028100     EXIT.
028200
028300*---------------------------------------------------------------
028400*400-PRODUCE-LISTING -- WALK THE TABLE IN NOTE-ID ORDER, KEEPING
028500*ONLY ROWS WHOSE MEDICATION KEY MATCHES THE FILTER.
028600*---------------------------------------------------------------
028700 400-PRODUCE-LISTING.
028800     MOVE "400-PRODUCE-LISTING" TO PARA-NAME.
028900     IF NOTE-TAB-COUNT = ZERO
029000         GO TO 400-EXIT.
029100
029200     PERFORM 420-FILTER-TEST-ONE-ROW THRU 420-EXIT
029300         VARYING WS-WALK-IDX FROM 1 BY 1
029400         UNTIL WS-WALK-IDX > NOTE-TAB-COUNT.
029500 400-EXIT.
029600     EXIT.
029700
029800 420-FILTER-TEST-ONE-ROW.
029900     MOVE "420-FILTER-TEST-ONE-ROW" TO PARA-NAME.
030000     IF NOTE-TAB-MED-ID (WS-WALK-IDX) = CTL-MED-FILTER-N
030100         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
030200 420-EXIT.
030300     EXIT.
030400
030500*---------------------------------------------------------------
030600*700-WRITE-DETAIL-LINE -- ONE NOTE ROW, NAME RESOLVED FROM
030700*MEDMSTR-TABLE BY SEARCH ALL.
030800*---------------------------------------------------------------
030900 700-WRITE-DETAIL-LINE.
031000     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
031100     MOVE SPACES TO WS-DETAIL-LINE.
031200     MOVE NOTE-TAB-ID (WS-WALK-IDX) TO DTL-NOTE-ID.
031300
031400     SET MED-TAB-IDX TO 1.
031500     SET MED-TAB-SAVE-IDX TO ZERO.
031600     SEARCH ALL MED-TAB-ENTRY
031700         WHEN MED-TAB-ID (MED-TAB-IDX) =
031800                      NOTE-TAB-MED-ID (WS-WALK-IDX)
031900             SET MED-TAB-SAVE-IDX TO MED-TAB-IDX.
032000
032100     IF MED-TAB-SAVE-IDX = ZERO
032200         MOVE "UNKNOWN MEDICATION" TO DTL-MED-NAME
032300     ELSE
032400         MOVE MED-TAB-NAME (MED-TAB-SAVE-IDX) TO DTL-MED-NAME.
032500
032600     MOVE NOTE-TAB-DATE (WS-WALK-IDX) TO WS-DISPLAY-DATE.
032700     STRING WS-DISP-YYYY "-" WS-DISP-MM "-" WS-DISP-DD
032800         DELIMITED BY SIZE INTO DTL-NOTE-DATE.
032900
033000     MOVE NOTE-TAB-TEXT (WS-WALK-IDX) TO DTL-NOTE-TEXT.
033100
033200     WRITE FD-NOTERPT-REC FROM WS-DETAIL-LINE.
033300     ADD +1 TO RECORDS-WRITTEN.
033400 700-EXIT.
033500     EXIT.
033600
033700*---------------------------------------------------------------
033800*750-WRITE-HEADER / 760-WRITE-TRAILER -- REPORT BANNER SHOWING
033900*THE FILTER KEY (CR-0814), AND RECORD-COUNT TRAILER.
034000*---------------------------------------------------------------
034100 750-WRITE-HEADER.
034200     MOVE "750-WRITE-HEADER" TO PARA-NAME.
034300     MOVE CTL-MED-FILTER TO HDR-FILTER.
034400     WRITE FD-NOTERPT-REC FROM WS-HEADER-LINE.
034500 750-EXIT.
034600     EXIT.
034700
034800 760-WRITE-TRAILER.
034900     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
035000     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
035100     WRITE FD-NOTERPT-REC FROM WS-TRAILER-LINE.
035200 760-EXIT.
035300     EXIT.
035400
035500*---------------------------------------------------------------
035600*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
035700*---------------------------------------------------------------
035800 900-CLEANUP.
035900     MOVE "900-CLEANUP" TO PARA-NAME.
036000     CLOSE MEDMSTR-FILE, NOTE-FILE, NOTERPT-FILE, SYSOUT.
036100     DISPLAY "** RECORDS READ    **" RECORDS-READ.
036200     DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
036300     DISPLAY "******** NORMAL END OF JOB NOTESRCH ********".
036400 900-EXIT.
036500     EXIT.
036600
036700*---------------------------------------------------------------
036800*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
036900*---------------------------------------------------------------
037000 1000-ABEND-RTN.
037100     WRITE SYSOUT-REC FROM ABEND-REC.
037200     DISPLAY "*** ABNORMAL END OF JOB NOTESRCH ***" UPON CONSOLE.
037300     DIVIDE ZERO-VAL INTO ONE-VAL.
