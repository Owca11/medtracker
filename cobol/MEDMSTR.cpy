000100******************************************************************
000200*    MEDMSTR  --  MEDICATION MASTER RECORD LAYOUT                 *
000300*    ONE ENTRY PER MEDICATION ON FILE.  MED-ID IS THE UNIQUE      *
000400*    KEY.  DOSAGE AND PER-DAY SCHEDULE DRIVE THE ADHERENCE-       *
000500*    ENGINE CALCULATIONS IN ADHCALC.                              *
000600*    RECORD AS WRITTEN TO MEDMSTR-FILE IS A FIXED 42-BYTE LINE;   *
000700*    THE WORKING-STORAGE FORM CARRIES EIGHT RESERVE BYTES FOR     *
000800*    FUTURE FIELD GROWTH, PER SHOP STANDARD.                      *
000900******************************************************************
001000 01  MEDMSTR-REC.
001100     05  MED-ID                     PIC 9(05).
001200     05  MED-NAME                   PIC X(30).
001300     05  MED-DOSAGE-MG              PIC 9(05).
001400     05  MED-PER-DAY                PIC 9(02).
001500     05  FILLER                     PIC X(08).
001600*
001700******************************************************************
001800*    MEDMSTR-TABLE -- IN-MEMORY TABLE LOADED AT STEP START SO     *
001900*    THE MEDICATION KEY CAN BE SEARCHED WITHOUT RANDOM I/O.       *
002000*    VOLUMES ARE SMALL ENOUGH THAT A FULL-TABLE LOAD IS CHEAPER   *
002100*    THAN GOING BACK TO MEDMSTR-FILE FOR EVERY DOSE-LOG OR NOTE.  *
002200******************************************************************
002300 01  MEDMSTR-TABLE.
002400     05  MED-TAB-COUNT              PIC 9(05) COMP.
002500     05  MED-TAB-ENTRY OCCURS 500 TIMES
002600                       INDEXED BY MED-TAB-IDX, MED-TAB-SAVE-IDX.
002700         10  MED-TAB-ID             PIC 9(05).
002800         10  MED-TAB-NAME           PIC X(30).
002900         10  MED-TAB-DOSAGE-MG      PIC 9(05).
003000         10  MED-TAB-PER-DAY        PIC 9(02).
003100         10  FILLER                 PIC X(04).
