000100******************************************************************
000200*    DRUGREF  --  DRUG-REFERENCE RECORD LAYOUT                    *
000300*    LOCAL REFERENCE FILE OF GENERIC NAME / MANUFACTURER DATA,    *
000400*    KEYED BY SEARCH NAME.  REPLACES THE FORMER REMOTE LOOKUP --  *
000500*    SEE DRGLOOK FOR THE FALLBACK RULES WHEN A FIELD IS BLANK.    *
000600*    RECORD ON DRUGREF-FILE IS A FIXED 90-BYTE LINE; THE          *
000700*    WORKING-STORAGE FORM CARRIES EIGHT RESERVE BYTES.            *
000800******************************************************************
000900 01  DRUGREF-REC.
001000     05  REF-SEARCH-NAME            PIC X(30).
001100     05  REF-GENERIC-NAME           PIC X(30).
001200     05  REF-MANUFACTURER           PIC X(30).
001300     05  FILLER                     PIC X(08).
001400*
001500******************************************************************
001600*    DRUGREF-TABLE -- IN-MEMORY TABLE LOADED ONCE PER STEP.       *
001700*    WHEN THE SAME SEARCH NAME APPEARS MORE THAN ONCE ON THE      *
001800*    REFERENCE FILE THE FIRST ENTRY LOADED WINS -- SEE THE        *
001900*    "FIRST MATCH TAKEN" RULE IN DRGLOOK 300-APPLY-FALLBACK-RULES.*
002000******************************************************************
002100 01  DRUGREF-TABLE.
002200     05  REF-TAB-COUNT              PIC 9(05) COMP.
002300     05  REF-TAB-ENTRY OCCURS 2000 TIMES
002400                       INDEXED BY REF-TAB-IDX.
002500         10  REF-TAB-SEARCH-NAME    PIC X(30).
002600         10  REF-TAB-GENERIC-NAME   PIC X(30).
002700         10  REF-TAB-MANUFACTURER   PIC X(30).
002800         10  FILLER                 PIC X(04).
