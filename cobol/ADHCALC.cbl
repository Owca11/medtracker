000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ADHCALC.
000300 AUTHOR. R. KOVACH.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 02/14/90.
000600 DATE-COMPILED. 02/14/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900****************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM -- ALL THREE ADHERENCE-ENGINE
001300*          CALCULATIONS LIVE HERE SO ADHRPT AND DOSEINQ SHARE
001400*          ONE PLACE THAT KNOWS THE ARITHMETIC:
001500*
001600*          REQUEST 'L' -- LIFETIME ADHERENCE RATE FROM A LOG
001700*                         COUNT AND A TAKEN COUNT.
001800*          REQUEST 'E' -- EXPECTED DOSE COUNT OVER N DAYS.
001900*          REQUEST 'P' -- ADHERENCE RATE OVER A CALENDAR PERIOD.
002000*
002100*          CALLER SUPPLIES ADH-CALC-REC AND RETURN-CD; A NON-ZERO
002200*          RETURN-CD MEANS ADH-REJECT-REASON EXPLAINS WHY -- THE
002300*          CALLER NEVER GETS A DIVIDE-BY-ZERO ABEND FROM THIS
002400*          PROGRAM, PER CR-0501.
002500****************************************************************
002600
002700*    CHANGE LOG
002800*    ----------
002900*    DATE     BY    TICKET    DESCRIPTION
003000*    -------- ----- --------- ------------------------------------
003100*    02/14/90 RPK   INITIAL   ORIGINAL CODING -- LIFETIME RATE AND
003200*                             EXPECTED-DOSES REQUESTS ONLY.
003300*    08/09/91 LKM   CR-0442   ADDED THE PERIOD-ADHERENCE REQUEST,
003400*                             INCLUDING THE CALENDAR DAY-NUMBER
003500*                             ARITHMETIC IN 500-CALC-DAY-NUMBER.
003600*    03/03/93 DJT   CR-0501   EXPECTED-DOSES = 0 NO LONGER DRIVEN
003700*                             THROUGH THE SCHEDULE-POSITIVE EDIT --
003800*                             ZERO DAYS IS A VALID REQUEST, NOT AN
003900*                             ERROR (THE SHORT-CIRCUIT COMES FIRST).
004000*    01/20/98 DJT   CR-0661   Y2K -- CONFIRMED 500-CALC-DAY-NUMBER'S
004100*                             LEAP-YEAR TEST IS CENTURY-SAFE (USES
004200*                             DIVIDE REMAINDER ON THE FULL 4-DIGIT
004300*                             YEAR, NOT A 2-DIGIT WINDOW); NO CHANGE
004400*                             REQUIRED.
004500*    09/14/99 LKM   CR-0706   Y2K FOLLOW-UP -- VERIFIED THE DAY-
004600*                             NUMBER TABLE AGAINST THE YEAR 2000
004700*                             LEAP-YEAR CASE (DIVISIBLE BY 400).
004800*    06/25/02 RPK   CR-0818   PERIOD REQUEST NOW RETURNS THE PERIOD
004900*                             EXPECTED-DOSE COUNT TO THE CALLER IN
005000*                             ADH-PERIOD-EXP-DOSES, NOT JUST THE RATE.
005100*    03/14/07 LKM   CR-0861   WORKING-STORAGE COUNTERS AND THE LEAP-
005200*                             YEAR SWITCH RE-CAST AS STANDALONE 77-
005300*                             LEVEL ITEMS PER SHOP STANDARD; NO
005400*                             FUNCTIONAL CHANGE.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600
006700*CUMULATIVE DAYS-BEFORE-MONTH TABLE, NON-LEAP YEAR.  CARRIED AS
006800*TWELVE NAMED ITEMS SO EACH VALUE READS PLAINLY, THEN REDEFINED
006900*AS AN OCCURS TABLE FOR 500-CALC-DAY-NUMBER TO INDEX BY MONTH.
007000 01  WS-CUM-DAYS-LIST.
007100     05  WS-CUM-JAN              PIC 9(03) VALUE 000.
007200     05  WS-CUM-FEB              PIC 9(03) VALUE 031.
007300     05  WS-CUM-MAR              PIC 9(03) VALUE 059.
007400     05  WS-CUM-APR              PIC 9(03) VALUE 090.
007500     05  WS-CUM-MAY              PIC 9(03) VALUE 120.
007600     05  WS-CUM-JUN              PIC 9(03) VALUE 151.
007700     05  WS-CUM-JUL              PIC 9(03) VALUE 181.
007800     05  WS-CUM-AUG              PIC 9(03) VALUE 212.
007900     05  WS-CUM-SEP              PIC 9(03) VALUE 243.
008000     05  WS-CUM-OCT              PIC 9(03) VALUE 273.
008100     05  WS-CUM-NOV              PIC 9(03) VALUE 304.
008200     05  WS-CUM-DEC              PIC 9(03) VALUE 334.
008300 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-LIST.
008400     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
008500
008600 01  WS-DATE-WORK.
008700     05  WS-DW-YEAR               PIC 9(04).
008800     05  WS-DW-MONTH              PIC 9(02).
008900     05  WS-DW-DAY                PIC 9(02).
009000
009100 01  WS-PERIOD-START-R REDEFINES WS-DATE-WORK.
009200     05  FILLER                   PIC X(08).
009300
009400 77  WS-LEAP-YEARS            PIC 9(07) COMP.
009500 77  WS-CUM-MONTH-DAYS        PIC 9(03) COMP.
009600 77  WS-DAY-NUMBER            PIC 9(07) COMP.
009700 77  WS-START-DAYNUM          PIC 9(07) COMP.
009800 77  WS-END-DAYNUM            PIC 9(07) COMP.
009900 77  WS-PERIOD-DAYS           PIC 9(07) COMP.
010000 77  WS-PERIOD-EXPECTED       PIC 9(07) COMP.
010100 77  WS-TEMP-QUOT             PIC 9(07) COMP.
010200 77  WS-TEMP-REM4             PIC 9(03) COMP.
010300 77  WS-TEMP-REM100           PIC 9(03) COMP.
010400 77  WS-TEMP-REM400           PIC 9(03) COMP.
010500
010600 77  WS-LEAP-YEAR-SW              PIC X(01) VALUE "N".
010700     88  WS-IS-LEAP-YEAR          VALUE "Y".
010800
010900 COPY ABENDREC.
011000
011100 LINKAGE SECTION.
011200*ADH-CALC-REC IS BUILT BY THE CALLER, USED ONE WAY IN AND ONE
011300*WAY BACK OUT -- THE SAME RECORD CARRIES ALL THREE REQUEST
011400*TYPES' INPUT AND OUTPUT FIELDS.
011500 01  ADH-CALC-REC.
011600     05  ADH-REQUEST-TYPE         PIC X(01).
011700         88  ADH-CALC-LIFETIME    VALUE "L".
011800         88  ADH-CALC-EXPECTED    VALUE "E".
011900         88  ADH-CALC-PERIOD      VALUE "P".
012000     05  ADH-TOTAL-LOGS           PIC 9(07).
012100     05  ADH-TAKEN-LOGS           PIC 9(07).
012200     05  ADH-DAYS                 PIC S9(07).
012300     05  ADH-PER-DAY              PIC S9(04).
012400     05  ADH-PERIOD-START         PIC 9(08).
012500     05  ADH-PERIOD-END           PIC 9(08).
012600     05  ADH-PERIOD-TAKEN         PIC 9(07).
012700     05  ADH-RATE                 PIC 9(03)V9(02).
012800     05  ADH-EXP-DOSES            PIC 9(05).
012900     05  ADH-PERIOD-EXP-DOSES     PIC 9(05).
013000     05  ADH-REJECT-REASON        PIC X(40).
013100     05  FILLER                   PIC X(08).
013200
013300 01  ADH-CALC-REC-ALT REDEFINES ADH-CALC-REC.
013400     05  ADH-ALT-REQUEST-TYPE     PIC X(01).
013500     05  ADH-ALT-REST             PIC X(111).
013600
013700 77  RETURN-CD                    PIC 9(04) COMP.
013800
013900 PROCEDURE DIVISION USING ADH-CALC-REC, RETURN-CD.
014000     MOVE ZERO TO RETURN-CD.
014100     MOVE SPACES TO ADH-REJECT-REASON.
014200
014300     EVALUATE TRUE
014400         WHEN ADH-CALC-LIFETIME
014500             PERFORM 100-CALC-LIFETIME
014600         WHEN ADH-CALC-EXPECTED
014700             PERFORM 200-CALC-EXPECTED
014800         WHEN ADH-CALC-PERIOD
014900             PERFORM 300-CALC-PERIOD
015000         WHEN OTHER
015100             MOVE 16 TO RETURN-CD
015200             MOVE "Unknown ADHCALC request type." TO
015300                 ADH-REJECT-REASON
015400     END-EVALUATE.
015500
015600     GOBACK.
015700
015800*---------------------------------------------------------------
015900*100-CALC-LIFETIME -- NO LOGS ON FILE IS NOT AN ERROR, JUST A
016000*ZERO RATE.
016100*---------------------------------------------------------------
016200 100-CALC-LIFETIME.
016300     IF ADH-TOTAL-LOGS = ZERO
016400         MOVE ZERO TO ADH-RATE
016500     ELSE
016600         COMPUTE ADH-RATE ROUNDED =
016700             (ADH-TAKEN-LOGS / ADH-TOTAL-LOGS) * 100.
016800
016900*---------------------------------------------------------------
017000*200-CALC-EXPECTED -- ZERO DAYS SHORT-CIRCUITS BEFORE THE
017100*SCHEDULE-POSITIVE EDIT EVEN RUNS (CR-0501).
017200*---------------------------------------------------------------
017300 200-CALC-EXPECTED.
017400     IF ADH-DAYS = ZERO
017500         MOVE ZERO TO ADH-EXP-DOSES
017600     ELSE IF ADH-DAYS < ZERO OR ADH-PER-DAY <= ZERO
017700         MOVE 4 TO RETURN-CD
017800         MOVE "Days and schedule must be positive" TO
017900             ADH-REJECT-REASON
018000     ELSE
018100         COMPUTE ADH-EXP-DOSES = ADH-DAYS * ADH-PER-DAY.
018200
018300*---------------------------------------------------------------
018400*300-CALC-PERIOD -- A BACKWARDS RANGE IS REJECTED OUTRIGHT;
018500*OTHERWISE THE RATE IS ALWAYS 0.00 OR BETTER, NEVER A DIVIDE-BY-
018600*ZERO, EVEN WHEN THE SCHEDULE IS ZERO-PER-DAY.
018700*---------------------------------------------------------------
018800 300-CALC-PERIOD.
018900     IF ADH-PERIOD-START > ADH-PERIOD-END
019000         MOVE 8 TO RETURN-CD
019100         MOVE "Invalid period -- start is after end." TO
019200             ADH-REJECT-REASON
019300         MOVE ZERO TO ADH-RATE, ADH-PERIOD-EXP-DOSES
019400         GO TO 300-EXIT.
019500
019600     MOVE ADH-PERIOD-START TO WS-DATE-WORK.
019700     PERFORM 500-CALC-DAY-NUMBER.
019800     MOVE WS-DAY-NUMBER TO WS-START-DAYNUM.
019900
020000     MOVE ADH-PERIOD-END TO WS-DATE-WORK.
020100     PERFORM 500-CALC-DAY-NUMBER.
020200     MOVE WS-DAY-NUMBER TO WS-END-DAYNUM.
020300
020400     COMPUTE WS-PERIOD-DAYS = WS-END-DAYNUM - WS-START-DAYNUM + 1.
020500     COMPUTE WS-PERIOD-EXPECTED = WS-PERIOD-DAYS * ADH-PER-DAY.
020600     MOVE WS-PERIOD-EXPECTED TO ADH-PERIOD-EXP-DOSES.
020700
020800     IF WS-PERIOD-EXPECTED = ZERO
020900         MOVE ZERO TO ADH-RATE
021000     ELSE
021100         COMPUTE ADH-RATE ROUNDED =
021200             (ADH-PERIOD-TAKEN / WS-PERIOD-EXPECTED) * 100.
021300 300-EXIT.
021400     EXIT.
021500
021600*---------------------------------------------------------------
021700*500-CALC-DAY-NUMBER -- A MONOTONIC CALENDAR DAY NUMBER, GOOD
021800*FOR SUBTRACTION ACROSS ANY MONTH OR YEAR BOUNDARY; THE EPOCH
021900*ITSELF DOES NOT MATTER, ONLY THAT IT NEVER MOVES.
022000*---------------------------------------------------------------
022100 500-CALC-DAY-NUMBER.
022200     DIVIDE WS-DW-YEAR BY 4 GIVING WS-TEMP-QUOT
022300         REMAINDER WS-TEMP-REM4.
022400     DIVIDE WS-DW-YEAR BY 100 GIVING WS-TEMP-QUOT
022500         REMAINDER WS-TEMP-REM100.
022600     DIVIDE WS-DW-YEAR BY 400 GIVING WS-TEMP-QUOT
022700         REMAINDER WS-TEMP-REM400.
022800
022900     IF (WS-TEMP-REM4 = ZERO AND WS-TEMP-REM100 NOT = ZERO)
023000         OR WS-TEMP-REM400 = ZERO
023100         SET WS-IS-LEAP-YEAR TO TRUE
023200     ELSE
023300         MOVE "N" TO WS-LEAP-YEAR-SW.
023400
023500     COMPUTE WS-LEAP-YEARS =
023600         ((WS-DW-YEAR - 1) / 4) - ((WS-DW-YEAR - 1) / 100)
023700                                + ((WS-DW-YEAR - 1) / 400).
023800
023900     MOVE WS-CUM-DAYS (WS-DW-MONTH) TO WS-CUM-MONTH-DAYS.
024000     IF WS-IS-LEAP-YEAR AND WS-DW-MONTH > 2
024100         ADD 1 TO WS-CUM-MONTH-DAYS.
024200
024300     COMPUTE WS-DAY-NUMBER =
024400         (WS-DW-YEAR * 365) + WS-LEAP-YEARS + WS-CUM-MONTH-DAYS
024500                                             + WS-DW-DAY.
024600 500-EXIT.
024700     EXIT.
024800
024900*---------------------------------------------------------------
025000*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE, KEPT EVEN
025100*IN A CALLED SUBPROGRAM THOUGH NOTHING HERE CURRENTLY REACHES IT.
025200*---------------------------------------------------------------
025300 1000-ABEND-RTN.
025400     DISPLAY "*** ABNORMAL END IN ADHCALC ***" UPON CONSOLE.
025500     DIVIDE ZERO-VAL INTO ONE-VAL.
