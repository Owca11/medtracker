000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DOSELIST.
000300 AUTHOR. L. MARESCA.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/11/89.
000600 DATE-COMPILED. 09/11/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM LISTS DOSE-LOG ACTIVITY TWO WAYS,
001300*          SELECTED BY THE ONE-CARD CONTROL RECORD ON DOSECTL:
001400*
001500*          REQUEST 'L' -- FULL LISTING, MOST RECENT DOSE FIRST.
001600*          REQUEST 'R' -- RANGE SELECTION BETWEEN A START AND END
001700*                         CALENDAR DATE, OLDEST DOSE FIRST.
001800*
001900*          THE DOSE-LOG FILE IS WRITTEN CHRONOLOGICALLY BY
002000*          DOSEEDIT, SO LOADING IT INTO DOSELOG-TABLE IN FILE
002100*          ORDER AND WALKING THE TABLE BACKWARD PRODUCES THE
002200*          DESCENDING LISTING WITHOUT AN EXTRA SORT STEP.
002300******************************************************************
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    DATE     BY    TICKET    DESCRIPTION
002800*    -------- ----- --------- ------------------------------------
002900*    09/11/89 LKM   INITIAL   ORIGINAL CODING -- DESCENDING LIST
003000*                             ONLY, NO RANGE SELECTION YET.
003100*    05/02/91 RPK   CR-0351   ADDED REQUEST-TYPE CONTROL CARD AND
003200*                             THE RANGE-SELECTION REQUEST 'R'.
003300*    01/19/93 DJT   CR-0422   REJECT RANGE REQUESTS WITH AN
003400*                             UNPARSEABLE START OR END DATE.
003500*    06/06/94 LKM   CR-0480   MEDICATION NAME ADDED TO THE LISTING
003600*                             VIA THE MEDMSTR TABLE LOOKUP.
003700*    11/30/95 RPK   CR-0549   EMPTY RANGE RESULT NO LONGER TREATED
003800*                             AS AN ERROR -- TRAILER COUNT ZERO
003900*                             IS A VALID OUTCOME.
004000*    01/08/98 DJT   CR-0659   Y2K -- CONFIRMED CTL-START-DATE AND
004100*                             CTL-END-DATE COMPARE CORRECTLY ACROSS
004200*                             THE CENTURY BOUNDARY; NO CHANGE REQ'D.
004300*    08/25/99 LKM   CR-0703   Y2K FOLLOW-UP -- ADDED CENTURY CHECK
004400*                             TO 300-EDIT-RANGE-DATES.
004500*    04/14/02 RPK   CR-0812   REPORT HEADER NOW SHOWS WHICH REQUEST
004600*                             TYPE PRODUCED THE LISTING.
004700*    03/14/07 LKM   CR-0861   WORKING-STORAGE SWITCHES AND COUNTERS
004800*                             RE-CAST AS STANDALONE 77-LEVEL ITEMS
004900*                             PER SHOP STANDARD; NO FUNCTIONAL CHANGE.
005000*    06/02/08 DJT   CR-0879   700-WRITE-DETAIL-LINE NO LONGER SPLITS
005100*                             THE DISPLAY DATE THROUGH WS-START-NUM --
005200*                             THAT FIELD IS THE RANGE-SELECTION LOWER
005300*                             BOUND AND WAS BEING OVERWRITTEN ON EVERY
005400*                             DETAIL LINE. ADDED WS-DISPLAY-DATE AS
005500*                             DEDICATED SCRATCH, MATCHING NOTESRCH AND
005600*                             DRGLOOK.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT DOSECTL-FILE
007100     ASSIGN TO UT-S-DOSECTL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS CFCODE.
007400
007500     SELECT MEDMSTR-FILE
007600     ASSIGN TO UT-S-MEDMSTR
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS MFCODE.
007900
008000     SELECT DOSELOG-FILE
008100     ASSIGN TO UT-S-DOSELOG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500     SELECT DOSERPT-FILE
008600     ASSIGN TO UT-S-DOSERPT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 130 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                  PIC X(130).
009900
010000*ONE-CARD CONTROL RECORD -- REQUEST TYPE PLUS THE RANGE WHEN
010100*THE REQUEST IS 'R'.  DATES ARE KEYED YYYY-MM-DD, THE SAME
010200*FORMAT THE OLD ON-LINE SCREEN USED.
010300 FD  DOSECTL-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 21 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS FD-DOSECTL-REC.
010900 01  FD-DOSECTL-REC               PIC X(21).
011000
011100*MEDICATION-MASTER, LOADED COMPLETE INTO MEDMSTR-TABLE FOR THE
011200*NAME LOOKUP ON EACH LISTING LINE (CR-0480).
011300 FD  MEDMSTR-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 42 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-MEDMSTR-REC.
011900 01  FD-MEDMSTR-REC               PIC X(42).
012000
012100*DOSE-LOG, LOADED COMPLETE INTO DOSELOG-TABLE BEFORE EITHER
012200*REQUEST TYPE IS PROCESSED.
012300 FD  DOSELOG-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 27 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS FD-DOSELOG-REC.
012900 01  FD-DOSELOG-REC               PIC X(27).
013000
013100*THE DOSE-LOG LISTING, 132 BYTES, HEADER AND TRAILER LINES
013200*PLUS ONE DETAIL LINE PER DOSE SELECTED.
013300 FD  DOSERPT-FILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 132 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS FD-DOSERPT-REC.
013900 01  FD-DOSERPT-REC               PIC X(132).
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  CFCODE                  PIC X(02).
014500     05  MFCODE                  PIC X(02).
014600         88  NO-MORE-MEDMSTR  VALUE "10".
014700     05  IFCODE                  PIC X(02).
014800         88  NO-MORE-DOSELOG  VALUE "10".
014900     05  OFCODE                  PIC X(02).
015000
015100*COPY MEDMSTR BRINGS IN MEDMSTR-REC AND MEDMSTR-TABLE.
015200 COPY MEDMSTR.
015300
015400*COPY DOSELOG BRINGS IN DOSELOG-REC AND DOSELOG-TABLE, THE
015500*ENTRY THIS STEP ACTUALLY LOADS AND WALKS.
015600 COPY DOSELOG.
015700
015800 01  WS-CONTROL-REC.
015900     05  CTL-REQUEST-TYPE        PIC X(01).
016000         88  CTL-FULL-LIST       VALUE "L".
016100         88  CTL-RANGE-SELECT    VALUE "R".
016200     05  CTL-START-DATE          PIC X(10).
016300     05  CTL-END-DATE            PIC X(10).
016400
016500 01  WS-CONTROL-REC-ALT REDEFINES WS-CONTROL-REC.
016600     05  CTL-ALT-TYPE            PIC X(01).
016700     05  CTL-ALT-DATES           PIC X(20).
016800
016900 01  WS-RANGE-DATES.
017000     05  WS-START-NUM            PIC 9(08).
017100     05  WS-START-NUM-R REDEFINES WS-START-NUM.
017200         10  WS-START-YYYY       PIC 9(04).
017300         10  WS-START-MM         PIC 9(02).
017400         10  WS-START-DD         PIC 9(02).
017500     05  WS-END-NUM              PIC 9(08).
017600     05  WS-END-NUM-R REDEFINES WS-END-NUM.
017700         10  WS-END-YYYY         PIC 9(04).
017800         10  WS-END-MM           PIC 9(02).
017900         10  WS-END-DD           PIC 9(02).
018000
018100 01  WS-DISPLAY-DATE             PIC 9(08).
018200 01  WS-DISPLAY-DATE-R REDEFINES WS-DISPLAY-DATE.
018300     05  WS-DISP-YYYY            PIC 9(04).
018400     05  WS-DISP-MM              PIC 9(02).
018500     05  WS-DISP-DD              PIC 9(02).
018600
018700 01  WS-DETAIL-LINE.
018800     05  DTL-LOG-ID              PIC Z(06)9.
018900     05  FILLER                  PIC X(02) VALUE SPACES.
019000     05  DTL-MED-NAME            PIC X(30).
019100     05  FILLER                  PIC X(02) VALUE SPACES.
019200     05  DTL-TAKEN-DATE          PIC X(10).
019300     05  FILLER                  PIC X(02) VALUE SPACES.
019400     05  DTL-TAKEN-TIME          PIC X(08).
019500     05  FILLER                  PIC X(02) VALUE SPACES.
019600     05  DTL-STATUS-LIT          PIC X(06).
019700     05  FILLER                  PIC X(62) VALUE SPACES.
019800
019900 01  WS-HEADER-LINE.
020000     05  FILLER                  PIC X(01) VALUE SPACES.
020100     05  HDR-TITLE               PIC X(40) VALUE
020200             "DOSE-LOG LISTING".
020300     05  FILLER                  PIC X(91) VALUE SPACES.
020400
020500 01  WS-TRAILER-LINE.
020600     05  FILLER                  PIC X(01) VALUE SPACES.
020700     05  TRL-TITLE               PIC X(20) VALUE
020800             "RECORDS LISTED -- ".
020900     05  TRL-RECORD-COUNT        PIC ZZZ,ZZ9.
021000     05  FILLER                  PIC X(104) VALUE SPACES.
021100
021200 77  RECORDS-READ            PIC 9(07) COMP.
021300 77  RECORDS-WRITTEN         PIC 9(07) COMP.
021400 77  WS-WALK-IDX             PIC 9(05) COMP.
021500
021600 77  MORE-MEDMSTR-SW         PIC X(01) VALUE "Y".
021700 77  MORE-DOSELOG-SW         PIC X(01) VALUE "Y".
021800 77  WS-RANGE-ERROR-SW       PIC X(01) VALUE "N".
021900     88  RANGE-DATES-INVALID  VALUE "Y".
022000
022100 COPY ABENDREC.
022200
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500     PERFORM 050-LOAD-MEDMSTR-TABLE THRU 050-EXIT
022600         UNTIL MORE-MEDMSTR-SW = "N".
022700     PERFORM 060-LOAD-DOSELOG-TABLE THRU 060-EXIT
022800         UNTIL MORE-DOSELOG-SW = "N".
022900     PERFORM 100-MAINLINE THRU 100-EXIT.
023000     PERFORM 900-CLEANUP THRU 900-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300
023400*---------------------------------------------------------------
023500*000-HOUSEKEEPING -- OPEN FILES AND READ THE ONE CONTROL CARD.
023600*---------------------------------------------------------------
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB DOSELIST ********".
024000     OPEN INPUT  DOSECTL-FILE, MEDMSTR-FILE, DOSELOG-FILE.
024100     OPEN OUTPUT DOSERPT-FILE, SYSOUT.
024200     MOVE ZERO TO RECORDS-READ, RECORDS-WRITTEN, WS-WALK-IDX.
024300     MOVE ZERO TO MED-TAB-COUNT, LOG-TAB-COUNT.
024400
024500     READ DOSECTL-FILE INTO WS-CONTROL-REC
024600         AT END
024700         MOVE "L" TO CTL-REQUEST-TYPE
024800     END-READ.
024900     CLOSE DOSECTL-FILE.
025000 000-EXIT.
025100     EXIT.
025200
025300*---------------------------------------------------------------
025400*050-LOAD-MEDMSTR-TABLE -- SAME SHOP-STANDARD TABLE LOAD USED
025500*BY DOSEEDIT; HERE IT ONLY SUPPLIES THE NAME FOR EACH LINE.
025600*---------------------------------------------------------------
025700 050-LOAD-MEDMSTR-TABLE.
025800     MOVE "050-LOAD-MEDMSTR-TABLE" TO PARA-NAME.
025900     READ MEDMSTR-FILE INTO MEDMSTR-REC
026000         AT END
026100         MOVE "N" TO MORE-MEDMSTR-SW
026200         GO TO 050-EXIT
026300     END-READ.
026400
026500     ADD +1 TO MED-TAB-COUNT.
026600     MOVE MED-ID        TO MED-TAB-ID     (MED-TAB-COUNT).
026700     MOVE MED-NAME       TO MED-TAB-NAME   (MED-TAB-COUNT).
026800     MOVE MED-DOSAGE-MG  TO MED-TAB-DOSAGE-MG (MED-TAB-COUNT).
026900     MOVE MED-PER-DAY    TO MED-TAB-PER-DAY (MED-TAB-COUNT).
027000 050-EXIT.
027100     EXIT.
027200
027300*---------------------------------------------------------------
027400*060-LOAD-DOSELOG-TABLE -- LOADED IN FILE (CHRONOLOGICAL) ORDER.
027500*THIS IS THE TABLE BOTH 400-PRODUCE-DESC-LISTING AND
027600*410-PRODUCE-RANGE-LISTING WALK, ONE FORWARD, ONE BACKWARD.
027700*---------------------------------------------------------------
027800 060-LOAD-DOSELOG-TABLE.
027900     MOVE "060-LOAD-DOSELOG-TABLE" TO PARA-NAME.
028000     READ DOSELOG-FILE INTO DOSELOG-REC
028100         AT END
028200         MOVE "N" TO MORE-DOSELOG-SW
028300         GO TO 060-EXIT
028400     END-READ.
028500
028600     ADD +1 TO LOG-TAB-COUNT.
028700     ADD +1 TO RECORDS-READ.
028800     MOVE LOG-ID              TO LOG-TAB-ID       (LOG-TAB-COUNT).
028900     MOVE LOG-MED-ID          TO LOG-TAB-MED-ID   (LOG-TAB-COUNT).
029000     MOVE LOG-TAKEN-DATE      TO LOG-TAB-TAKEN-DATE
029100                                          (LOG-TAB-COUNT).
029200     MOVE LOG-TAKEN-TIME      TO LOG-TAB-TAKEN-TIME
029300                                          (LOG-TAB-COUNT).
029400     MOVE LOG-WAS-TAKEN       TO LOG-TAB-WAS-TAKEN
029500                                          (LOG-TAB-COUNT).
029600 060-EXIT.
029700     EXIT.
029800
029900*---------------------------------------------------------------
030000*100-MAINLINE -- ROUTE ON THE CONTROL-CARD REQUEST TYPE.
030100*---------------------------------------------------------------
030200 100-MAINLINE.
030300     MOVE "100-MAINLINE" TO PARA-NAME.
030400     PERFORM 750-WRITE-HEADER THRU 750-EXIT.
030500
030600     IF CTL-RANGE-SELECT
030700         PERFORM 300-EDIT-RANGE-DATES THRU 300-EXIT
030800         IF NOT RANGE-DATES-INVALID
030900             PERFORM 410-PRODUCE-RANGE-LISTING THRU 410-EXIT
031000         END-IF
031100     ELSE
031200         PERFORM 400-PRODUCE-DESC-LISTING THRU 400-EXIT.
031300
031400     PERFORM 760-WRITE-TRAILER THRU 760-EXIT.
031500 100-EXIT.
031600     EXIT.
031700
031800*---------------------------------------------------------------
031900*300-EDIT-RANGE-DATES -- BOTH DATES REQUIRED AND MUST PARSE AS
032000*YYYY-MM-DD; A BAD RANGE PRODUCES ONE ERROR LINE AND NO DETAIL
032100*LINES RATHER THAN ABENDING THE STEP (CR-0422).
032200*---------------------------------------------------------------
032300 300-EDIT-RANGE-DATES.
032400     MOVE "300-EDIT-RANGE-DATES" TO PARA-NAME.
032500     MOVE "N" TO WS-RANGE-ERROR-SW.
032600
032700     IF CTL-START-DATE = SPACES OR CTL-END-DATE = SPACES
032800         MOVE "Y" TO WS-RANGE-ERROR-SW
032900         MOVE SPACES TO FD-DOSERPT-REC
033000         STRING "Both 'start' and 'end' query parameters are"
033100             " required and must be valid dates."
033200             DELIMITED BY SIZE INTO FD-DOSERPT-REC
033300         WRITE FD-DOSERPT-REC
033400         GO TO 300-EXIT.
033500
033600     MOVE CTL-START-DATE (1:4) TO WS-START-YYYY.
033700     MOVE CTL-START-DATE (6:2) TO WS-START-MM.
033800     MOVE CTL-START-DATE (9:2) TO WS-START-DD.
033900     MOVE CTL-END-DATE   (1:4) TO WS-END-YYYY.
034000     MOVE CTL-END-DATE   (6:2) TO WS-END-MM.
034100     MOVE CTL-END-DATE   (9:2) TO WS-END-DD.
034200
034300     IF CTL-START-DATE (5:1) NOT = "-" OR
034400        CTL-START-DATE (8:1) NOT = "-" OR
034500        CTL-END-DATE   (5:1) NOT = "-" OR
034600        CTL-END-DATE   (8:1) NOT = "-" OR
034700        WS-START-NUM NOT NUMERIC OR WS-END-NUM NOT NUMERIC OR
034800        WS-START-MM < 1 OR WS-START-MM > 12 OR
034900        WS-START-DD < 1 OR WS-START-DD > 31 OR
035000        WS-END-MM   < 1 OR WS-END-MM   > 12 OR
035100        WS-END-DD   < 1 OR WS-END-DD   > 31 OR
035200        WS-START-YYYY < 1753 OR WS-END-YYYY < 1753
035300         MOVE "Y" TO WS-RANGE-ERROR-SW
035400         MOVE SPACES TO FD-DOSERPT-REC
035500         STRING "Both 'start' and 'end' must be valid dates"
035600             " in YYYY-MM-DD format."
035700             DELIMITED BY SIZE INTO FD-DOSERPT-REC
035800         WRITE FD-DOSERPT-REC
035900         GO TO 300-EXIT.
036000 300-EXIT.
036100     EXIT.
036200
036300*---------------------------------------------------------------
036400*400-PRODUCE-DESC-LISTING -- WALK THE TABLE FROM THE LAST ROW
036500*LOADED BACK TO THE FIRST, I.E. MOST RECENT DOSE FIRST.
036600*---------------------------------------------------------------
036700 400-PRODUCE-DESC-LISTING.
036800     MOVE "400-PRODUCE-DESC-LISTING" TO PARA-NAME.
036900     IF LOG-TAB-COUNT = ZERO
037000         GO TO 400-EXIT.
037100
037200     PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT
037300         VARYING WS-WALK-IDX FROM LOG-TAB-COUNT BY -1
037400         UNTIL WS-WALK-IDX < 1.
037500 400-EXIT.
037600     EXIT.
037700
037800*---------------------------------------------------------------
037900*410-PRODUCE-RANGE-LISTING -- WALK THE TABLE IN FILE ORDER,
038000*WHICH IS ALREADY ASCENDING BY TAKEN-DATE/TIME, KEEPING ONLY
038100*ROWS WHOSE DATE FALLS IN THE INCLUSIVE START/END RANGE.  A
038200*RANGE THAT MATCHES NOTHING IS A VALID, EMPTY RESULT (CR-0549).
038300*---------------------------------------------------------------
038400 410-PRODUCE-RANGE-LISTING.
038500     MOVE "410-PRODUCE-RANGE-LISTING" TO PARA-NAME.
038600     IF LOG-TAB-COUNT = ZERO
038700         GO TO 410-EXIT.
038800
038900     PERFORM 420-RANGE-TEST-ONE-ROW THRU 420-EXIT
039000         VARYING WS-WALK-IDX FROM 1 BY 1
039100         UNTIL WS-WALK-IDX > LOG-TAB-COUNT.
039200 410-EXIT.
039300     EXIT.
039400
039500 420-RANGE-TEST-ONE-ROW.
039600     MOVE "420-RANGE-TEST-ONE-ROW" TO PARA-NAME.
039700     IF LOG-TAB-TAKEN-DATE (WS-WALK-IDX) >= WS-START-NUM AND
039800        LOG-TAB-TAKEN-DATE (WS-WALK-IDX) <= WS-END-NUM
039900         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT.
040000 420-EXIT.
040100     EXIT.
040200
040300*---------------------------------------------------------------
040400*700-WRITE-DETAIL-LINE -- ONE DOSE-LOG ROW, NAME RESOLVED FROM
040500*MEDMSTR-TABLE BY SEARCH ALL.
040600*---------------------------------------------------------------
040700 700-WRITE-DETAIL-LINE.
040800     MOVE "700-WRITE-DETAIL-LINE" TO PARA-NAME.
040900     MOVE SPACES TO WS-DETAIL-LINE.
041000     MOVE LOG-TAB-ID (WS-WALK-IDX) TO DTL-LOG-ID.
041100
041200     SET MED-TAB-IDX TO 1.
041300     SET MED-TAB-SAVE-IDX TO ZERO.
041400     SEARCH ALL MED-TAB-ENTRY
041500         WHEN MED-TAB-ID (MED-TAB-IDX) =
041600                      LOG-TAB-MED-ID (WS-WALK-IDX)
041700             SET MED-TAB-SAVE-IDX TO MED-TAB-IDX.
041800
041900     IF MED-TAB-SAVE-IDX = ZERO
042000         MOVE "UNKNOWN MEDICATION" TO DTL-MED-NAME
042100     ELSE
042200         MOVE MED-TAB-NAME (MED-TAB-SAVE-IDX) TO DTL-MED-NAME.
042300
042400     MOVE LOG-TAB-TAKEN-DATE (WS-WALK-IDX) TO WS-DISPLAY-DATE.
042500     STRING WS-DISP-YYYY "-" WS-DISP-MM "-" WS-DISP-DD
042600         DELIMITED BY SIZE INTO DTL-TAKEN-DATE.
042700
042800     MOVE LOG-TAB-TAKEN-TIME (WS-WALK-IDX) TO DTL-TAKEN-TIME.
042900
043000     IF LOG-TAB-WAS-TAKEN (WS-WALK-IDX) = "Y"
043100         MOVE "TAKEN"  TO DTL-STATUS-LIT
043200     ELSE
043300         MOVE "MISSED" TO DTL-STATUS-LIT.
043400
043500     WRITE FD-DOSERPT-REC FROM WS-DETAIL-LINE.
043600     ADD +1 TO RECORDS-WRITTEN.
043700 700-EXIT.
043800     EXIT.
043900
044000*---------------------------------------------------------------
044100*750-WRITE-HEADER / 760-WRITE-TRAILER -- REPORT BANNER AND
044200*RECORD-COUNT TRAILER.
044300*---------------------------------------------------------------
044400 750-WRITE-HEADER.
044500     MOVE "750-WRITE-HEADER" TO PARA-NAME.
044600     WRITE FD-DOSERPT-REC FROM WS-HEADER-LINE.
044700 750-EXIT.
044800     EXIT.
044900
045000 760-WRITE-TRAILER.
045100     MOVE "760-WRITE-TRAILER" TO PARA-NAME.
045200     MOVE RECORDS-WRITTEN TO TRL-RECORD-COUNT.
045300     WRITE FD-DOSERPT-REC FROM WS-TRAILER-LINE.
045400 760-EXIT.
045500     EXIT.
045600
045700*---------------------------------------------------------------
045800*900-CLEANUP -- COUNTS TO SYSOUT, CLOSE DOWN.
045900*---------------------------------------------------------------
046000 900-CLEANUP.
046100     MOVE "900-CLEANUP" TO PARA-NAME.
046200     CLOSE MEDMSTR-FILE, DOSELOG-FILE, DOSERPT-FILE, SYSOUT.
046300     DISPLAY "** RECORDS READ    **" RECORDS-READ.
046400     DISPLAY "** RECORDS WRITTEN **" RECORDS-WRITTEN.
046500     DISPLAY "******** NORMAL END OF JOB DOSELIST ********".
046600 900-EXIT.
046700     EXIT.
046800
046900*---------------------------------------------------------------
047000*1000-ABEND-RTN -- SHOP-STANDARD FORCED-DUMP ROUTINE.
047100*---------------------------------------------------------------
047200 1000-ABEND-RTN.
047300     WRITE SYSOUT-REC FROM ABEND-REC.
047400     DISPLAY "*** ABNORMAL END OF JOB DOSELIST ***" UPON CONSOLE.
047500     DIVIDE ZERO-VAL INTO ONE-VAL.
